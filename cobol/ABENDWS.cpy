000010******************************************************************
000020*    ABENDWS  --   COMMON JOB-ABEND DIAGNOSTIC LINE
000030*
000040*    WRITTEN TO SYSOUT IMMEDIATELY BEFORE A CONTROLLED ABEND SO
000050*    OPERATIONS CAN SEE WHICH PARAGRAPH GAVE UP AND WHY WITHOUT
000060*    WAITING ON A DUMP.  LAYS OUT 1-FOR-1 OVER THE 130-BYTE
000070*    SYSOUT-REC EVERY PROGRAM IN THE SUITE DEFINES.
000080*
000090*    HISTORY
000100*    011597 JS   ORIGINAL LAYOUT
000110******************************************************************
000120 01  ABEND-REC.
000130     05  PARA-NAME                  PIC X(30).
000140     05  ABEND-REASON               PIC X(60).
000150     05  EXPECTED-VAL               PIC X(10).
000160     05  ACTUAL-VAL                 PIC X(10).
000170     05  FILLER                     PIC X(20).
