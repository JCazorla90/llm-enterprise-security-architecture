000010******************************************************************
000020*    ARTREC   --   MODEL ARTIFACT SECURITY SCAN INPUT RECORD
000030*
000040*    THE CONTENT-INSPECTION STEP (PICKLE DISASSEMBLY, HEADER
000050*    PARSING, SHA-256) RUNS UPSTREAM OF THE BATCH SUITE.  THIS
000060*    RECORD CARRIES ONLY THE PRE-EXTRACTED INDICATOR COUNTS THAT
000070*    ARTSCAN RUNS ITS THREAT/WARNING RULES AGAINST.
000080*
000090*    HISTORY
000100*    092305 JS   ORIGINAL LAYOUT
000110*    040107 RPM  ADDED AR-SHELL-CMD-COUNT AND AR-URL-COUNT
000120*    110809 KLW  ADDED AR-HEADER-OVERSIZE FOR SAFETENSORS SCAN,
000130*                TICKET SEC-2077
000140******************************************************************
000150 01  AR-ARTIFACT-REC.
000160     05  AR-FILE-NAME               PIC X(40).
000170     05  AR-EXTENSION               PIC X(12).
000180     05  AR-SIZE-BYTES              PIC 9(12).
000190     05  AR-HASH                    PIC X(20).
000200     05  AR-DANGER-MODULE-COUNT     PIC 9(02).
000210     05  AR-SUSPECT-OP-COUNT        PIC 9(02).
000220     05  AR-PICKLE-OPCODE-COUNT     PIC 9(02).
000230     05  AR-URL-COUNT               PIC 9(03).
000240     05  AR-SHELL-CMD-COUNT         PIC 9(02).
000250     05  AR-SUSPECT-METADATA        PIC X(01).
000260         88  AR-HAS-SUSPECT-META    VALUE "Y".
000270     05  AR-HEADER-OVERSIZE         PIC X(01).
000280         88  AR-HDR-IS-OVERSIZE     VALUE "Y".
000290     05  FILLER                     PIC X(63).
