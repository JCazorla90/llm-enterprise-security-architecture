000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  ARTSCAN.
000030 AUTHOR. KATHY WIESE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 09/23/05.
000060 DATE-COMPILED. 09/23/05.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM SCANS THE NIGHTLY MODEL-ARTIFACT FEED FOR
000130*          SERIALIZATION-FORMAT THREATS.  THE ACTUAL CONTENT
000140*          INSPECTION - DISASSEMBLING PICKLE OPCODES, PARSING
000150*          SAFETENSORS/HDF5 HEADERS, COMPUTING THE SHA-256 -
000160*          HAPPENS UPSTREAM OF THIS JOB.  THIS PROGRAM TAKES THE
000170*          PRE-EXTRACTED INDICATOR COUNTS ON EACH ARTIFACT RECORD
000180*          AND DECIDES WHETHER THE FILE IS SAFE TO LOAD.
000190*
000200*          EXTENSION DRIVES FILE TYPE, FILE TYPE DRIVES WHICH
000210*          THREAT RULES APPLY - A DANGEROUS OPCODE COUNT MEANS
000220*          NOTHING ON A SAFETENSORS FILE, AND AN OVERSIZE HEADER
000230*          FLAG MEANS NOTHING ON A PICKLE FILE.  SEE
000240*          300-DERIVE-THREATS AND ITS FOUR TYPE-SPECIFIC
000250*          SUB-PARAGRAPHS.
000260*
000270******************************************************************
000280*
000290*          INPUT FILE              -   ARTREC (ARTIFACT FEED)
000300*
000310*          OUTPUT FILE             -   SCNRSLT (SCAN RESULT)
000320*
000330*          REPORT FILE             -   ARRPT  (AUDIT REPORT)
000340*
000350*          DUMP FILE               -   SYSOUT
000360*
000370******************************************************************
000380*CHANGE LOG.
000390*    092305 KLW  ORIGINAL PROGRAM - MODEL ARTIFACT SECURITY
000400*                PROJECT SEC-1911, BUILT FROM THE DAILY-CHARGES
000410*                EDIT SKELETON
000420*    040107 RPM  ADDED SHELL-COMMAND AND URL THREAT RULES FOR
000430*                ALL FILE TYPES
000440*    110809 KLW  ADDED SAFETENSORS HEADER-OVERSIZE CHECK, TICKET
000450*                SEC-2077
000460*    Y2K   092205 JS   REVIEWED FOR CENTURY WINDOW - NO DATE
000470*                      ARITHMETIC IN THIS PROGRAM, NO CHANGE
000480*                      (NOTE: REVIEW PREDATES ORIGINAL BUILD BY
000490*                      ONE DAY - CARRIED OVER FROM THE EDIT
000500*                      SKELETON'S OWN Y2K REVIEW CYCLE)
000510*    021413 RPM  ADDED SMALL-FILE WARNING AND RISK FLOOR PER
000520*                MODEL SECURITY REVIEW FINDING MS-0391
000530******************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590 SPECIAL-NAMES.
000600     C01 IS NEXT-PAGE.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT SYSOUT
000650     ASSIGN TO UT-S-SYSOUT
000660       ORGANIZATION IS SEQUENTIAL.
000670
000680     SELECT ARTREC
000690     ASSIGN TO UT-S-ARTREC
000700       ACCESS MODE IS SEQUENTIAL
000710       FILE STATUS IS OFCODE.
000720
000730     SELECT SCNRSLT
000740     ASSIGN TO UT-S-SCNRSLT
000750       ACCESS MODE IS SEQUENTIAL
000760       FILE STATUS IS OFCODE.
000770
000780     SELECT ARRPT
000790     ASSIGN TO UT-S-ARRPT
000800       ACCESS MODE IS SEQUENTIAL
000810       FILE STATUS IS OFCODE.
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850 FD  SYSOUT
000860     RECORDING MODE IS F
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 130 CHARACTERS
000890     BLOCK CONTAINS 0 RECORDS
000900     DATA RECORD IS SYSOUT-REC.
000910 01  SYSOUT-REC  PIC X(130).
000920
000930 FD  ARTREC
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 160 CHARACTERS
000970     BLOCK CONTAINS 0 RECORDS
000980     DATA RECORD IS AR-ARTIFACT-REC-F.
000990 01  AR-ARTIFACT-REC-F PIC X(160).
001000
001010 FD  SCNRSLT
001020     RECORDING MODE IS F
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 100 CHARACTERS
001050     BLOCK CONTAINS 0 RECORDS
001060     DATA RECORD IS SR-SCAN-RESULT-REC-F.
001070 01  SR-SCAN-RESULT-REC-F PIC X(100).
001080
001090 FD  ARRPT
001100     RECORDING MODE IS F
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 132 CHARACTERS
001130     BLOCK CONTAINS 0 RECORDS
001140     DATA RECORD IS RPT-REC.
001150 01  RPT-REC  PIC X(132).
001160
001170 WORKING-STORAGE SECTION.
001180
001190 01  FILE-STATUS-CODES.
001200     05  OFCODE                  PIC X(2).
001210         88 CODE-WRITE    VALUE SPACES.
001220     05  FILLER                  PIC X(01).
001230
001240 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
001250 77  ONE-VAL                     PIC 9(01) VALUE 1.
001260
001270 COPY ARTREC.
001280 COPY SCNRSLT.
001290 COPY ABENDWS.
001300
001310* EXTENSION-TO-FILE-TYPE MAP - BUILT AND REDEFINED THE SAME WAY
001320* THE OLD EQUIPMENT TABLE WAS.  SEARCHED BY 200-IDENTIFY-TYPE.
001330 01  EXT-TABLE-LOAD.
001340     05  FILLER PIC X(12) VALUE ".PKL".
001350     05  FILLER PIC X(12) VALUE "PICKLE".
001360     05  FILLER PIC X(12) VALUE ".PICKLE".
001370     05  FILLER PIC X(12) VALUE "PICKLE".
001380     05  FILLER PIC X(12) VALUE ".PT".
001390     05  FILLER PIC X(12) VALUE "PYTORCH".
001400     05  FILLER PIC X(12) VALUE ".PTH".
001410     05  FILLER PIC X(12) VALUE "PYTORCH".
001420     05  FILLER PIC X(12) VALUE ".SAFETENSORS".
001430     05  FILLER PIC X(12) VALUE "SAFETENSORS".
001440     05  FILLER PIC X(12) VALUE ".H5".
001450     05  FILLER PIC X(12) VALUE "H5".
001460     05  FILLER PIC X(12) VALUE ".HDF5".
001470     05  FILLER PIC X(12) VALUE "HDF5".
001480     05  FILLER PIC X(12) VALUE ".ONNX".
001490     05  FILLER PIC X(12) VALUE "ONNX".
001500     05  FILLER PIC X(12) VALUE ".PB".
001510     05  FILLER PIC X(12) VALUE "TENSORFLOW".
001520     05  FILLER PIC X(12) VALUE ".TFLITE".
001530     05  FILLER PIC X(12) VALUE "TFLITE".
001540
001550 01  EXT-TABLE REDEFINES EXT-TABLE-LOAD.
001560     05  EXT-ENTRY OCCURS 10 TIMES INDEXED BY EXT-IDX.
001570         10  EXT-SUFFIX          PIC X(12).
001580         10  EXT-FILE-TYPE       PIC X(12).
001590
001600 01  WS-EXT-UPPER                PIC X(12).
001610
001620 01  WS-SCAN-FIELDS.
001630     05  WS-THREAT-COUNT         PIC 9(03) COMP.
001640     05  WS-WARN-COUNT           PIC 9(02) COMP.
001650     05  WS-CRITICAL-HIT-SW      PIC X(01) VALUE "N".
001660         88 WS-CRITICAL-HIT      VALUE "Y".
001670     05  WS-SMALL-FILE-SW        PIC X(01) VALUE "N".
001680         88 WS-SMALL-FILE-FLOOR  VALUE "Y".
001690     05  WS-FOUND-SW             PIC X(01).
001700         88 WS-FOUND             VALUE "Y".
001710     05  FILLER                  PIC X(01).
001720
001730 01  WS-DATE                     PIC 9(06).
001740 01  WS-HDR-DATE REDEFINES WS-DATE.
001750     05  WS-HDR-YY               PIC 9(02).
001760     05  WS-HDR-MM               PIC 9(02).
001770     05  WS-HDR-DD               PIC 9(02).
001780
001790 01  COUNTERS-AND-ACCUMULATORS.
001800     05  ARTIFACTS-SCANNED       PIC 9(07) COMP.
001810     05  ARTIFACTS-SAFE          PIC 9(07) COMP.
001820     05  ARTIFACTS-UNSAFE        PIC 9(07) COMP.
001830     05  WS-PAGES                PIC 9(03) COMP.
001840     05  WS-LINES                PIC 9(03) COMP.
001850     05  FILLER                  PIC X(01).
001860
001870 01  FLAGS-AND-SWITCHES.
001880     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
001890         88 NO-MORE-DATA VALUE "N".
001900     05  FILLER                  PIC X(01).
001910
001920 01  WS-HDR-REC.
001930     05  FILLER                  PIC X(01) VALUE SPACE.
001940     05  HDR-DATE.
001950         10  HDR-YY              PIC 9(02).
001960         10  DASH-1              PIC X(01) VALUE "-".
001970         10  HDR-MM              PIC 9(02).
001980         10  DASH-2              PIC X(01) VALUE "-".
001990         10  HDR-DD              PIC 9(02).
002000     05  FILLER                  PIC X(10) VALUE SPACES.
002010     05  FILLER                  PIC X(50) VALUE
002020         "ARTIFACT SECURITY SCAN".
002030     05  FILLER                  PIC X(14)
002040         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
002050     05  PAGE-NBR-O              PIC ZZ9.
002060     05  FILLER                  PIC X(35) VALUE SPACES.
002070
002080 01  WS-COLM-HDR-REC.
002090     05  FILLER            PIC X(42) VALUE "FILE".
002100     05  FILLER            PIC X(14) VALUE "TYPE".
002110     05  FILLER            PIC X(6)  VALUE "SAFE".
002120     05  FILLER            PIC X(10) VALUE "RISK".
002130     05  FILLER            PIC X(9)  VALUE "THREATS".
002140     05  FILLER            PIC X(10) VALUE "WARNINGS".
002150     05  FILLER            PIC X(41) VALUE SPACES.
002160
002170 01  WS-DETAIL-REC.
002180     05  DTL-FILE-O              PIC X(40).
002190     05  FILLER                  PIC X(02) VALUE SPACES.
002200     05  DTL-TYPE-O              PIC X(12).
002210     05  FILLER                  PIC X(02) VALUE SPACES.
002220     05  DTL-SAFE-O              PIC X(04).
002230     05  FILLER                  PIC X(02) VALUE SPACES.
002240     05  DTL-RISK-O              PIC X(08).
002250     05  FILLER                  PIC X(02) VALUE SPACES.
002260     05  DTL-THREATS-O           PIC ZZ9.
002270     05  FILLER                  PIC X(03) VALUE SPACES.
002280     05  DTL-WARNINGS-O          PIC ZZ9.
002290     05  FILLER                  PIC X(51) VALUE SPACES.
002300
002310* CONSOLE-TRACE VIEW OF THE DETAIL LINE - LETS THE OPERATOR SEE
002320* AN UNSAFE ARTIFACT NAME FLASH BY WITHOUT WAITING FOR THE
002330* PRINTED REPORT.
002340 01  WS-DETAIL-CONSOLE REDEFINES WS-DETAIL-REC.
002350     05  DCL-FILE                PIC X(40).
002360     05  FILLER                  PIC X(92).
002370
002380 01  WS-BLANK-LINE.
002390     05  FILLER     PIC X(132) VALUE SPACES.
002400
002410 01  WS-TOTALS-HDR.
002420     05  FILLER     PIC X(132)
002430         VALUE "----- ARTIFACT SCAN CONTROL TOTALS -----".
002440
002450 01  WS-TOTALS-REC-1.
002460     05  FILLER      PIC X(24) VALUE "ARTIFACTS SCANNED:".
002470     05  TOT-SCN-O   PIC ZZZ,ZZ9.
002480     05  FILLER      PIC X(15) VALUE SPACES.
002490     05  FILLER      PIC X(24) VALUE "SAFE:".
002500     05  TOT-SAF-O   PIC ZZZ,ZZ9.
002510     05  FILLER      PIC X(55) VALUE SPACES.
002520
002530 01  WS-TOTALS-REC-2.
002540     05  FILLER      PIC X(24) VALUE "UNSAFE:".
002550     05  TOT-UNS-O   PIC ZZZ,ZZ9.
002560     05  FILLER      PIC X(95) VALUE SPACES.
002570
002580 PROCEDURE DIVISION.
002590     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002600     PERFORM 100-MAINLINE THRU 100-EXIT
002610             UNTIL NO-MORE-DATA.
002620     PERFORM 999-CLEANUP THRU 999-EXIT.
002630     MOVE +0 TO RETURN-CODE.
002640     GOBACK.
002650
002660 000-HOUSEKEEPING.
002670     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002680     DISPLAY "******** BEGIN JOB ARTSCAN ********".
002690     ACCEPT WS-DATE FROM DATE.                                         Y2K
002700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002710     MOVE 1 TO WS-PAGES.
002720     MOVE 99 TO WS-LINES.
002730     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002740     PERFORM 900-READ-ARTREC THRU 900-EXIT.
002750     IF NO-MORE-DATA
002760         MOVE "EMPTY ARTIFACT FILE" TO ABEND-REASON
002770         GO TO 1000-ABEND-RTN.
002780 000-EXIT.
002790     EXIT.
002800
002810 100-MAINLINE.
002820     MOVE "100-MAINLINE" TO PARA-NAME.
002830     ADD 1 TO ARTIFACTS-SCANNED.
002840     MOVE SPACES TO SR-SCAN-RESULT-REC.
002850     MOVE AR-FILE-NAME TO SR-FILE-NAME.
002860     INITIALIZE WS-SCAN-FIELDS.
002870
002880     PERFORM 200-IDENTIFY-TYPE THRU 200-EXIT.
002890     PERFORM 300-DERIVE-THREATS THRU 300-EXIT.
002900     PERFORM 400-DERIVE-WARNINGS THRU 400-EXIT.
002910     PERFORM 500-CLASSIFY-RISK THRU 500-EXIT.
002920     PERFORM 550-SET-VERDICT THRU 550-EXIT.
002930
002940     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
002950     PERFORM 960-PRINT-DETAIL THRU 960-EXIT.
002960     PERFORM 900-READ-ARTREC THRU 900-EXIT.
002970 100-EXIT.
002980     EXIT.
002990
003000******************************************************************
003010*    200-IDENTIFY-TYPE  -  MAPS AR-EXTENSION TO A FILE TYPE VIA
003020*    THE COMPILE-TIME EXT-TABLE.  ANYTHING NOT FOUND IS UNKNOWN
003030*    AND DRAWS NO TYPE-SPECIFIC THREAT RULES IN 300.
003040******************************************************************
003050 200-IDENTIFY-TYPE.
003060     MOVE "200-IDENTIFY-TYPE" TO PARA-NAME.
003070     MOVE AR-EXTENSION TO WS-EXT-UPPER.
003080     INSPECT WS-EXT-UPPER
003090         CONVERTING "abcdefghijklmnopqrstuvwxyz"
003100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003110     SET EXT-IDX TO 1.
003120     SEARCH EXT-ENTRY
003130         AT END
003140             MOVE "UNKNOWN" TO SR-FILE-TYPE
003150         WHEN WS-EXT-UPPER = EXT-SUFFIX(EXT-IDX)
003160             MOVE EXT-FILE-TYPE(EXT-IDX) TO SR-FILE-TYPE
003170     END-SEARCH.
003180 200-EXIT.
003190     EXIT.
003200
003210******************************************************************
003220*    300-DERIVE-THREATS  -  DISPATCHES TO THE TYPE-SPECIFIC
003230*    THREAT RULES, THEN APPLIES THE RULES THAT APPLY TO EVERY
003240*    FILE TYPE REGARDLESS OF HOW IT WAS IDENTIFIED.
003250******************************************************************
003260 300-DERIVE-THREATS.
003270     MOVE "300-DERIVE-THREATS" TO PARA-NAME.
003280     EVALUATE SR-FILE-TYPE
003290         WHEN "PICKLE"
003300             PERFORM 310-PICKLE-THREATS THRU 310-EXIT
003310         WHEN "SAFETENSORS"
003320             PERFORM 320-SAFETENSOR-THREATS THRU 320-EXIT
003330         WHEN "H5"
003340             PERFORM 330-H5-THREATS THRU 330-EXIT
003350         WHEN "HDF5"
003360             PERFORM 330-H5-THREATS THRU 330-EXIT
003370         WHEN OTHER
003380             CONTINUE
003390     END-EVALUATE.
003400     PERFORM 340-COMMON-THREATS THRU 340-EXIT.
003410 300-EXIT.
003420     EXIT.
003430
003440******************************************************************
003450*    310-PICKLE-THREATS  -  DANGEROUS MODULES ARE CRITICAL-CLASS,
003460*    SUSPICIOUS OPERATIONS ARE HIGH-CLASS, DANGEROUS PICKLE
003470*    OPCODES ARE MEDIUM-CLASS.  EVERY COUNTED HIT IS ONE THREAT.
003480******************************************************************
003490 310-PICKLE-THREATS.
003500     MOVE "310-PICKLE-THREATS" TO PARA-NAME.
003510     IF AR-DANGER-MODULE-COUNT > 0
003520         ADD AR-DANGER-MODULE-COUNT TO WS-THREAT-COUNT
003530         SET WS-CRITICAL-HIT TO TRUE
003540     END-IF.
003550     IF AR-SUSPECT-OP-COUNT > 0
003560         ADD AR-SUSPECT-OP-COUNT TO WS-THREAT-COUNT
003570     END-IF.
003580     IF AR-PICKLE-OPCODE-COUNT > 0
003590         ADD AR-PICKLE-OPCODE-COUNT TO WS-THREAT-COUNT
003600     END-IF.
003610 310-EXIT.
003620     EXIT.
003630
003640******************************************************************
003650*    320-SAFETENSOR-THREATS  -  AN OVERSIZE HEADER IS HIGH-CLASS,
003660*    SUSPICIOUS METADATA KEYS ARE MEDIUM-CLASS.
003670******************************************************************
003680 320-SAFETENSOR-THREATS.                                          SEC-2077
003690     MOVE "320-SAFETENSOR-THREATS" TO PARA-NAME.
003700     IF AR-HDR-IS-OVERSIZE
003710         ADD 1 TO WS-THREAT-COUNT
003720     END-IF.
003730     IF AR-HAS-SUSPECT-META
003740         ADD 1 TO WS-THREAT-COUNT
003750     END-IF.
003760 320-EXIT.
003770     EXIT.
003780
003790******************************************************************
003800*    330-H5-THREATS  -  SUSPICIOUS METADATA ON AN H5/HDF5 FILE IS
003810*    HIGH-CLASS - A STRONGER SIGNAL THAN THE SAME FLAG WOULD BE
003820*    ON A SAFETENSORS FILE.
003830******************************************************************
003840 330-H5-THREATS.
003850     MOVE "330-H5-THREATS" TO PARA-NAME.
003860     IF AR-HAS-SUSPECT-META
003870         ADD 1 TO WS-THREAT-COUNT
003880     END-IF.
003890 330-EXIT.
003900     EXIT.
003910
003920******************************************************************
003930*    340-COMMON-THREATS  -  APPLIES TO EVERY FILE TYPE.  EMBEDDED
003940*    URLS ARE MEDIUM-CLASS (ONE THREAT REGARDLESS OF HOW MANY),
003950*    EACH SHELL-COMMAND STRING IS CRITICAL-CLASS.
003960******************************************************************
003970 340-COMMON-THREATS.                                                040107
003980     MOVE "340-COMMON-THREATS" TO PARA-NAME.
003990     IF AR-URL-COUNT > 0
004000         ADD 1 TO WS-THREAT-COUNT
004010     END-IF.
004020     IF AR-SHELL-CMD-COUNT > 0
004030         ADD AR-SHELL-CMD-COUNT TO WS-THREAT-COUNT
004040         SET WS-CRITICAL-HIT TO TRUE
004050     END-IF.
004060 340-EXIT.
004070     EXIT.
004080
004090******************************************************************
004100*    400-DERIVE-WARNINGS  -  SIZE ADVISORIES.  A SUSPICIOUSLY
004110*    SMALL FILE ALSO SETS A RISK FLOOR OF MEDIUM, ENFORCED IN
004120*    500-CLASSIFY-RISK.
004130******************************************************************
004140 400-DERIVE-WARNINGS.                                              MS-0391
004150     MOVE "400-DERIVE-WARNINGS" TO PARA-NAME.
004160     IF AR-SIZE-BYTES > 10737418240
004170         ADD 1 TO WS-WARN-COUNT
004180     END-IF.
004190     IF AR-SIZE-BYTES < 1024
004200         ADD 1 TO WS-WARN-COUNT
004210         SET WS-SMALL-FILE-FLOOR TO TRUE
004220     END-IF.
004230 400-EXIT.
004240     EXIT.
004250
004260******************************************************************
004270*    500-CLASSIFY-RISK  -  A CRITICAL-CLASS THREAT (DANGEROUS
004280*    MODULE OR SHELL COMMAND) OUTRANKS EVERYTHING ELSE.  THE
004290*    SMALL-FILE FLOOR ONLY MATTERS WHEN THERE ARE NO THREATS AND
004300*    NOTHING ELSE HAS ALREADY PUSHED RISK PAST MEDIUM.
004310******************************************************************
004320 500-CLASSIFY-RISK.                                                MS-0391
004330     MOVE "500-CLASSIFY-RISK" TO PARA-NAME.
004340     EVALUATE TRUE
004350         WHEN WS-THREAT-COUNT = 0 AND WS-SMALL-FILE-FLOOR
004360             MOVE "MEDIUM"   TO SR-RISK-LEVEL
004370         WHEN WS-THREAT-COUNT = 0 AND WS-WARN-COUNT > 0
004380             MOVE "LOW"      TO SR-RISK-LEVEL
004390         WHEN WS-THREAT-COUNT = 0
004400             MOVE "SAFE"     TO SR-RISK-LEVEL
004410         WHEN WS-CRITICAL-HIT
004420             MOVE "CRITICAL" TO SR-RISK-LEVEL
004430         WHEN WS-THREAT-COUNT >= 3
004440             MOVE "HIGH"     TO SR-RISK-LEVEL
004450         WHEN OTHER
004460             MOVE "MEDIUM"   TO SR-RISK-LEVEL
004470     END-EVALUATE.
004480 500-EXIT.
004490     EXIT.
004500
004510 550-SET-VERDICT.
004520     MOVE "550-SET-VERDICT" TO PARA-NAME.
004530     MOVE WS-THREAT-COUNT TO SR-THREAT-COUNT.
004540     MOVE WS-WARN-COUNT   TO SR-WARN-COUNT.
004550     IF SR-RISK-LEVEL = "SAFE" OR SR-RISK-LEVEL = "LOW"
004560         MOVE "Y" TO SR-SAFE
004570         ADD 1 TO ARTIFACTS-SAFE
004580     ELSE
004590         MOVE "N" TO SR-SAFE
004600         ADD 1 TO ARTIFACTS-UNSAFE.
004610 550-EXIT.
004620     EXIT.
004630
004640 700-WRITE-RESULT.
004650     MOVE "700-WRITE-RESULT" TO PARA-NAME.
004660     WRITE SR-SCAN-RESULT-REC-F FROM SR-SCAN-RESULT-REC.
004670 700-EXIT.
004680     EXIT.
004690
004700 800-OPEN-FILES.
004710     MOVE "800-OPEN-FILES" TO PARA-NAME.
004720     OPEN INPUT  ARTREC.
004730     OPEN OUTPUT SCNRSLT, ARRPT, SYSOUT.
004740 800-EXIT.
004750     EXIT.
004760
004770 850-CLOSE-FILES.
004780     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004790     CLOSE ARTREC, SCNRSLT, ARRPT, SYSOUT.
004800 850-EXIT.
004810     EXIT.
004820
004830 900-READ-ARTREC.
004840     READ ARTREC INTO AR-ARTIFACT-REC
004850         AT END MOVE "N" TO MORE-DATA-SW
004860         GO TO 900-EXIT
004870     END-READ.
004880 900-EXIT.
004890     EXIT.
004900
004910 950-PRINT-HEADINGS.
004920     MOVE "950-PRINT-HEADINGS" TO PARA-NAME.
004930     WRITE RPT-REC FROM WS-BLANK-LINE
004940         AFTER ADVANCING 1.
004950     MOVE WS-HDR-YY TO HDR-YY.
004960     MOVE WS-HDR-MM TO HDR-MM.
004970     MOVE WS-HDR-DD TO HDR-DD.
004980     MOVE WS-PAGES TO PAGE-NBR-O.
004990     WRITE RPT-REC FROM WS-HDR-REC
005000         AFTER ADVANCING NEXT-PAGE.
005010     ADD 1 TO WS-PAGES.
005020     WRITE RPT-REC FROM WS-BLANK-LINE
005030         AFTER ADVANCING 1.
005040     WRITE RPT-REC FROM WS-COLM-HDR-REC
005050         AFTER ADVANCING 2.
005060     MOVE 0 TO WS-LINES.
005070 950-EXIT.
005080     EXIT.
005090
005100 960-PRINT-DETAIL.
005110     MOVE "960-PRINT-DETAIL" TO PARA-NAME.
005120     IF WS-LINES > 50
005130         PERFORM 950-PRINT-HEADINGS THRU 950-EXIT.
005140     IF WS-LINES = 0
005150         PERFORM 950-PRINT-HEADINGS THRU 950-EXIT.
005160
005170     MOVE AR-FILE-NAME    TO DTL-FILE-O.
005180     MOVE SR-FILE-TYPE    TO DTL-TYPE-O.
005190     IF SR-IS-SAFE
005200         MOVE "YES" TO DTL-SAFE-O
005210     ELSE
005220         MOVE "NO"  TO DTL-SAFE-O.
005230     MOVE SR-RISK-LEVEL   TO DTL-RISK-O.
005240     MOVE SR-THREAT-COUNT TO DTL-THREATS-O.
005250     MOVE SR-WARN-COUNT   TO DTL-WARNINGS-O.
005260
005270     WRITE RPT-REC FROM WS-DETAIL-REC
005280         AFTER ADVANCING 1.
005290     ADD 1 TO WS-LINES.
005300     IF SR-IS-SAFE
005310         CONTINUE
005320     ELSE
005330         DISPLAY "UNSAFE ARTIFACT - " DCL-FILE.
005340 960-EXIT.
005350     EXIT.
005360
005370 999-CLEANUP.
005380     MOVE "999-CLEANUP" TO PARA-NAME.
005390     WRITE RPT-REC FROM WS-BLANK-LINE
005400         AFTER ADVANCING 1.
005410     WRITE RPT-REC FROM WS-TOTALS-HDR
005420         AFTER ADVANCING 1.
005430     MOVE ARTIFACTS-SCANNED TO TOT-SCN-O.
005440     MOVE ARTIFACTS-SAFE    TO TOT-SAF-O.
005450     WRITE RPT-REC FROM WS-TOTALS-REC-1
005460         AFTER ADVANCING 1.
005470     MOVE ARTIFACTS-UNSAFE  TO TOT-UNS-O.
005480     WRITE RPT-REC FROM WS-TOTALS-REC-2
005490         AFTER ADVANCING 1.
005500
005510     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005520
005530     DISPLAY "** ARTIFACTS SCANNED **".
005540     DISPLAY ARTIFACTS-SCANNED.
005550     DISPLAY "** ARTIFACTS SAFE **".
005560     DISPLAY ARTIFACTS-SAFE.
005570     DISPLAY "** ARTIFACTS UNSAFE **".
005580     DISPLAY ARTIFACTS-UNSAFE.
005590     DISPLAY "******** NORMAL END OF JOB ARTSCAN ********".
005600 999-EXIT.
005610     EXIT.
005620
005630 1000-ABEND-RTN.
005640     WRITE SYSOUT-REC FROM ABEND-REC.
005650     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005660     DISPLAY "*** ABNORMAL END OF JOB - ARTSCAN ***" UPON CONSOLE.
005670     DIVIDE ZERO-VAL INTO ONE-VAL.
