000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DLPSCAN.
000030 AUTHOR. K. WIESE.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 02/20/11.
000060 DATE-COMPILED. 02/20/11.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          DLPSCAN IS THE DATA-LOSS-PREVENTION ENGINE CALLED BY
000130*          LLMGATE FOR EVERY PROMPT AND EVERY MODEL REPLY.  IT
000140*          SCANS THE PASSED TEXT AGAINST THE TEN PII PATTERN
000150*          RULES IN PIITAB, VALIDATES EACH RAW HIT, CLASSIFIES
000160*          OVERALL RISK, AND - FOR OUTBOUND TEXT ONLY - BUILDS
000170*          THE SANITIZED REPLACEMENT TEXT THE GATEWAY ACTUALLY
000180*          SHIPS BACK TO THE CALLER.
000190*
000200*          THIS PROGRAM DOES NOT OPEN ANY FILES.  ALL I-O IS
000210*          DONE BY THE CALLER (LLMGATE).  SEE THE LINKAGE
000220*          SECTION FOR THE CALLING SEQUENCE.
000230*
000240******************************************************************
000250*CHANGE LOG.
000260*    022011 KLW  ORIGINAL PROGRAM - GATEWAY DLP PROJECT SEC-1900
000270*    040111 KLW  ADDED AWSKEY AND PRIVKEY PATTERNS PER SECURITY
000280*                REVIEW COMMENTS
000290*    071512 RPM  ADDED TOKENIZE REDACTION MODE (SEC-2015) - THE
000300*                MASK AND REMOVE MODES WERE ALREADY IN PLACE
000310*    090813 JS   CARD VALIDATION NOW RUNS THE LUHN CHECK INSTEAD
000320*                OF JUST COUNTING DIGITS - TOO MANY FALSE HITS
000330*                ON ORDER NUMBERS, TICKET SEC-2240
000340*    031417 KLW  ADDED THE FOUR-TOKEN SPACED CARD FORMAT CHECK
000350*    Y2K   012299 JS   REVIEWED FOR CENTURY WINDOW - NO DATE
000360*                      ARITHMETIC IN THIS PROGRAM, NO CHANGE
000370*    052219 RPM  SORT MATCHES BY START POSITION BEFORE RETURNING
000380*                SO THE AUDIT REPORT DOESN'T JUMP AROUND THE TEXT
000390*    081523 KLW  PHONE CHECK WAS MISSING THE HYPHEN, DOT, SPACE
000400*                AND PARENTHESES-AROUND-AREA-CODE SEPARATOR
000410*                SHAPES FROM THE SECURITY SPEC - BARE 9/10 DIGIT
000420*                TOKENS WERE THE ONLY SHAPE CAUGHT.  ADDED 123'S
000430*                HYPHEN/DOT CHECK AND NEW PARAGRAPHS 124-127 FOR
000440*                THE SPACE AND PAREN SPREAD-ACROSS-TOKENS SHAPES,
000450*                TICKET SEC-2301.
000460******************************************************************
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. IBM-390.
000510 OBJECT-COMPUTER. IBM-390.
000520 INPUT-OUTPUT SECTION.
000530
000540 DATA DIVISION.
000550 FILE SECTION.
000560
000570 WORKING-STORAGE SECTION.
000580 COPY PIITAB.
000590
000600* COMPILE-TIME CHARACTER VALUE TABLE - GIVES EVERY CHARACTER WE
000610* EXPECT TO SEE IN A MATCHED VALUE A SMALL DETERMINISTIC WEIGHT
000620* SO THE TOKENIZE REDACTION MODE CAN BUILD A REPEATABLE 4-DIGIT
000630* STAND-IN NUMBER WITHOUT CALLING A HASHING ROUTINE.
000640 01  CHAR-VALUE-LOAD.
000650     05  CHAR-VALUE-STRING          PIC X(67) VALUE
000660         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmn
000670-        "opqrstuvwxyz@.-".
000680 01  CHAR-VALUE-TABLE REDEFINES CHAR-VALUE-LOAD.
000690     05  CHAR-VALUE-ENTRY PIC X(01) OCCURS 67 TIMES
000700             INDEXED BY CHAR-IDX.
000710
000720 01  WS-TOKEN-TAB.
000730     05  WS-TOKEN-CNT               PIC 9(02) COMP.
000740     05  WS-TOKEN-ENTRY OCCURS 40 TIMES INDEXED BY TOK-IDX.
000750         10  TK-TEXT                PIC X(40).
000760         10  TK-LEN                 PIC 9(02) COMP.
000770         10  TK-START               PIC 9(04) COMP.
000780         10  TK-END                 PIC 9(04) COMP.
000790     05  FILLER                     PIC X(01).
000800
000810 01  WS-SWAP-ENTRY.
000820     05  SW-TYPE                    PIC X(12).
000830     05  SW-START                   PIC 9(04) COMP.
000840     05  SW-END                     PIC 9(04) COMP.
000850     05  SW-CONF                    PIC 9V99.
000860     05  FILLER                     PIC X(01).
000870
000880 01  WS-SCAN-FIELDS.
000890     05  WS-PTR                     PIC 9(04) COMP.
000900     05  WS-RAW-TOKEN               PIC X(40).
000910     05  WS-RAW-LEN                 PIC 9(02) COMP.
000920     05  WS-TOK-START-SAVE          PIC 9(04) COMP.
000930     05  WS-T                       PIC 9(02) COMP.
000940     05  WS-M                       PIC 9(02) COMP.
000950     05  WS-AT-CNT                  PIC 9(02) COMP.
000960     05  WS-AT-POS                  PIC 9(02) COMP.
000970     05  WS-DOT-POS                 PIC 9(02) COMP.
000980     05  WS-ALPHA-CNT               PIC 9(02) COMP.
000990     05  WS-DIGIT-CNT               PIC 9(02) COMP.
001000     05  WS-ONE-CHAR                PIC X(01).
001010     05  WS-AC                      PIC 9(02) COMP.
001020     05  WS-IS-EXCLUDED-DOMAIN      PIC X(01).
001030         88  WS-DOMAIN-EXCLUDED     VALUE "Y".
001040     05  WS-DOT-CNT                 PIC 9(02) COMP.
001050     05  WS-OCT-TEXT                PIC X(03).
001060     05  WS-OCT-LEN                 PIC 9(01) COMP.
001070     05  WS-OCT-NUM                 PIC 9(03).
001080     05  WS-OCT-OK                  PIC X(01).
001090         88  WS-OCTET-VALID         VALUE "Y".
001100     05  FILLER                     PIC X(01).
001110
001120 01  WS-CARD-FIELDS.
001130     05  WS-CARD-DIGITS             PIC X(16).
001140     05  WS-LUHN-SUM                PIC 9(04) COMP.
001150     05  WS-LUHN-DIGIT              PIC 9(01).
001160     05  WS-LUHN-DBL                PIC 9(02) COMP.
001170     05  WS-LUHN-POS                PIC 9(02) COMP.
001180     05  WS-LUHN-REM                PIC 9(02) COMP.
001190     05  WS-LUHN-REM2               PIC 9(02) COMP.
001200     05  WS-LUHN-TEMP               PIC 9(04) COMP.
001210     05  WS-LUHN-OK                 PIC X(01).
001220         88  WS-LUHN-IS-VALID       VALUE "Y".
001230     05  WS-LI                      PIC 9(02) COMP.
001240     05  FILLER                     PIC X(01).
001250
001260 01  WS-FIND-FIELDS.
001270     05  WS-FIND-LIT                PIC X(32).
001280     05  WS-FIND-LEN                PIC 9(02) COMP.
001290     05  WS-FIND-POS                PIC 9(04) COMP.
001300     05  WS-FP                      PIC 9(04) COMP.
001310     05  FILLER                     PIC X(01).
001320
001330 01  WS-ADD-MATCH-FIELDS.
001340     05  WS-ADD-TYPE                PIC X(12).
001350     05  WS-ADD-START               PIC 9(04) COMP.
001360     05  WS-ADD-END                 PIC 9(04) COMP.
001370     05  FILLER                     PIC X(01).
001380
001390 01  WS-SORT-FIELDS.
001400     05  WS-SI                      PIC 9(02) COMP.
001410     05  WS-SJ                      PIC 9(02) COMP.
001420     05  FILLER                     PIC X(01).
001430
001440 01  WS-RISK-FIELDS.
001450     05  WS-HIGH-CNT                PIC 9(02) COMP.
001460     05  WS-MED-CNT                 PIC 9(02) COMP.
001470     05  FILLER                     PIC X(01).
001480
001490 01  WS-SANITIZE-FIELDS.
001500     05  WS-BUILD-TEXT              PIC X(400).
001510     05  WS-BUILD-LEN               PIC 9(04) COMP.
001520     05  WS-NEW-TEXT                PIC X(400).
001530     05  WS-NEW-LEN                 PIC 9(04) COMP.
001540     05  WS-REPLACEMENT             PIC X(40).
001550     05  WS-REPL-LEN                PIC 9(02) COMP.
001560     05  WS-PREFIX-LEN              PIC 9(04) COMP.
001570     05  WS-SUFFIX-LEN              PIC 9(04) COMP.
001580     05  WS-ZL                      PIC 9(02) COMP.
001590     05  WS-TYPE-LEN                PIC 9(02) COMP.
001600     05  WS-TOK-SUM                 PIC 9(06) COMP.
001610     05  WS-TOK-NUM                 PIC 9(04).
001620     05  WS-TOK-CH-POS              PIC 9(04) COMP.
001630     05  FILLER                     PIC X(01).
001640
001650 LINKAGE SECTION.
001660 01  LS-TEXT                        PIC X(218).
001670 01  LS-TEXT-CHARS REDEFINES LS-TEXT.
001680     05  LS-TEXT-CHAR PIC X(01) OCCURS 218 TIMES
001690             INDEXED BY TXT-IDX.
001700 01  LS-TEXT-LEN                    PIC 9(03).
001710 01  LS-DIRECTION                   PIC X(01).
001720 01  LS-REDACT-MODE                 PIC X(01).
001730     88  LS-MODE-MASK               VALUE "M".
001740     88  LS-MODE-REMOVE             VALUE "R".
001750     88  LS-MODE-TOKENIZE           VALUE "T".
001760 01  LS-PII-COUNT                   PIC 9(03).
001770 01  LS-PII-TYPES                   PIC X(28).
001780 01  LS-RISK-LEVEL                  PIC X(08).
001790 01  LS-SANITIZED                   PIC X(218).
001800 01  LS-RETURN-CD                   PIC S9(04) COMP.
001810
001820 PROCEDURE DIVISION USING LS-TEXT, LS-TEXT-LEN, LS-DIRECTION,
001830           LS-REDACT-MODE, LS-PII-COUNT, LS-PII-TYPES,
001840           LS-RISK-LEVEL, LS-SANITIZED, LS-RETURN-CD.
001850
001860     PERFORM 100-SCAN-ALL-TYPES THRU 100-EXIT.
001870     PERFORM 196-SORT-MATCHES THRU 196-EXIT.
001880     PERFORM 300-CLASSIFY-RISK THRU 300-EXIT.
001890     PERFORM 350-BUILD-TYPE-LIST THRU 350-EXIT.
001900
001910     IF LS-DIRECTION = "O" AND PM-MATCH-COUNT > 0
001920         PERFORM 400-SANITIZE-TEXT THRU 400-EXIT
001930     ELSE
001940         MOVE LS-TEXT TO LS-SANITIZED.
001950
001960     MOVE PM-MATCH-COUNT TO LS-PII-COUNT.
001970     MOVE ZERO TO LS-RETURN-CD.
001980     GOBACK.
001990
002000******************************************************************
002010*    100-SCAN-ALL-TYPES  -  RUN THE TEN PII RULES, TABLE ORDER,
002020*    OVER THE PASSED TEXT.  NINE OF THE TEN ARE TOKEN-SHAPED AND
002030*    SCANNED TOKEN BY TOKEN; PRIVKEY IS A MULTI-WORD LITERAL AND
002040*    IS SCANNED ACROSS THE WHOLE TEXT SEPARATELY.
002050******************************************************************
002060 100-SCAN-ALL-TYPES.
002070     MOVE 0 TO PM-MATCH-COUNT.
002080     PERFORM 120-TOKENIZE-TEXT THRU 120-EXIT.
002090
002100     PERFORM 105-SCAN-ONE-TOKEN THRU 105-EXIT
002110         VARYING WS-T FROM 1 BY 1 UNTIL WS-T > WS-TOKEN-CNT.
002120
002130     PERFORM 145-CHECK-CARD-SPACED THRU 145-EXIT.
002140     PERFORM 124-CHECK-PHONE-SPACED THRU 124-EXIT.
002150     PERFORM 126-CHECK-PHONE-PAREN THRU 126-EXIT.
002160     PERFORM 190-SCAN-PRIVKEY THRU 190-EXIT.
002170 100-EXIT.
002180     EXIT.
002190
002200 105-SCAN-ONE-TOKEN.
002210     PERFORM 110-CHECK-EMAIL THRU 110-EXIT.
002220     PERFORM 123-CHECK-PHONE THRU 123-EXIT.
002230     PERFORM 130-CHECK-SSN THRU 130-EXIT.
002240     PERFORM 140-CHECK-CARD THRU 140-EXIT.
002250     PERFORM 150-CHECK-IP THRU 150-EXIT.
002260     PERFORM 160-CHECK-IBAN THRU 160-EXIT.
002270     PERFORM 170-CHECK-APIKEY THRU 170-EXIT.
002280     PERFORM 175-CHECK-AWSKEY THRU 175-EXIT.
002290     PERFORM 180-CHECK-PASSPORT THRU 180-EXIT.
002300 105-EXIT.
002310     EXIT.
002320
002330 110-CHECK-EMAIL.
002340******** EMAIL - TOKEN WITH EXACTLY ONE '@', A '.' AFTER IT, AND
002350******** AT LEAST TWO LETTERS FOLLOWING THE LAST '.'
002360     MOVE 0 TO WS-AT-CNT.
002370     INSPECT TK-TEXT(WS-T)(1:TK-LEN(WS-T))
002380             TALLYING WS-AT-CNT FOR ALL "@".
002390     IF WS-AT-CNT NOT = 1
002400         GO TO 110-EXIT.
002410
002420     MOVE 0 TO WS-AT-POS.
002430     PERFORM 111-FIND-AT-POS THRU 111-EXIT
002440         VARYING WS-M FROM 1 BY 1 UNTIL WS-M > TK-LEN(WS-T).
002450     IF WS-AT-POS < 2
002460         GO TO 110-EXIT.
002470
002480     MOVE 0 TO WS-DOT-POS.
002490     PERFORM 112-FIND-DOT-POS THRU 112-EXIT
002500         VARYING WS-M FROM TK-LEN(WS-T) BY -1
002510         UNTIL WS-M <= WS-AT-POS OR WS-DOT-POS NOT = 0.
002520     IF WS-DOT-POS = 0
002530         GO TO 110-EXIT.
002540     IF (TK-LEN(WS-T) - WS-DOT-POS) < 2
002550         GO TO 110-EXIT.
002560
002570     PERFORM 115-CHECK-EXCLUDED-DOMAIN THRU 115-EXIT.
002580     IF WS-DOMAIN-EXCLUDED
002590         GO TO 110-EXIT.
002600
002610     MOVE "EMAIL" TO WS-ADD-TYPE.
002620     MOVE TK-START(WS-T) TO WS-ADD-START.
002630     MOVE TK-END(WS-T)   TO WS-ADD-END.
002640     PERFORM 200-ADD-MATCH THRU 200-EXIT.
002650 110-EXIT.
002660     EXIT.
002670
002680 111-FIND-AT-POS.
002690     IF TK-TEXT(WS-T)(WS-M:1) = "@"
002700         MOVE WS-M TO WS-AT-POS.
002710 111-EXIT.
002720     EXIT.
002730
002740 112-FIND-DOT-POS.
002750     IF TK-TEXT(WS-T)(WS-M:1) = "."
002760         MOVE WS-M TO WS-DOT-POS.
002770 112-EXIT.
002780     EXIT.
002790
002800 115-CHECK-EXCLUDED-DOMAIN.
002810******** REJECT THE WELL-KNOWN SAMPLE DOMAINS - CASE FOLDED BY
002820******** CONVERTING A WORKING COPY TO UPPER CASE (NO INTRINSIC
002830******** FUNCTIONS IN THIS SHOP'S COBOL)
002840     MOVE "N" TO WS-IS-EXCLUDED-DOMAIN.
002850     MOVE TK-TEXT(WS-T) TO WS-RAW-TOKEN.
002860     INSPECT WS-RAW-TOKEN
002870         CONVERTING "abcdefghijklmnopqrstuvwxyz"
002880                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002890     IF WS-RAW-TOKEN(1:TK-LEN(WS-T)) = SPACES
002900         GO TO 115-EXIT.
002910     IF WS-RAW-TOKEN(1:40) (WS-AT-POS + 1 : ) = SPACES
002920         GO TO 115-EXIT.
002930
002940     IF WS-RAW-TOKEN(WS-AT-POS + 1:TK-LEN(WS-T) - WS-AT-POS) =
002950             "EXAMPLE.COM"(1:TK-LEN(WS-T) - WS-AT-POS)
002960        AND (TK-LEN(WS-T) - WS-AT-POS) = 11
002970         MOVE "Y" TO WS-IS-EXCLUDED-DOMAIN
002980         GO TO 115-EXIT.
002990     IF WS-RAW-TOKEN(WS-AT-POS + 1:TK-LEN(WS-T) - WS-AT-POS) =
003000             "TEST.COM"(1:TK-LEN(WS-T) - WS-AT-POS)
003010        AND (TK-LEN(WS-T) - WS-AT-POS) = 8
003020         MOVE "Y" TO WS-IS-EXCLUDED-DOMAIN
003030         GO TO 115-EXIT.
003040     IF WS-RAW-TOKEN(WS-AT-POS + 1:TK-LEN(WS-T) - WS-AT-POS) =
003050             "DOMAIN.COM"(1:TK-LEN(WS-T) - WS-AT-POS)
003060        AND (TK-LEN(WS-T) - WS-AT-POS) = 10
003070         MOVE "Y" TO WS-IS-EXCLUDED-DOMAIN.
003080 115-EXIT.
003090     EXIT.
003100
003110 120-TOKENIZE-TEXT.
003120******** SPLIT THE PASSED TEXT ON BLANKS, REMEMBERING EACH
003130******** TOKEN'S START/END OFFSET FOR THE MATCH TABLE.
003140     MOVE 0 TO WS-TOKEN-CNT.
003150     MOVE 1 TO WS-PTR.
003160     PERFORM 121-SPLIT-ONE-TOKEN THRU 121-EXIT
003170         UNTIL WS-PTR > LS-TEXT-LEN OR WS-TOKEN-CNT >= 40.
003180 120-EXIT.
003190     EXIT.
003200
003210 121-SPLIT-ONE-TOKEN.
003220     MOVE WS-PTR TO WS-TOK-START-SAVE.
003230     MOVE SPACES TO WS-RAW-TOKEN.
003240     UNSTRING LS-TEXT(1:LS-TEXT-LEN) DELIMITED BY SPACE
003250              INTO WS-RAW-TOKEN
003260              WITH POINTER WS-PTR
003270     END-UNSTRING.
003280     PERFORM 125-MEASURE-TOKEN THRU 125-EXIT.
003290     IF WS-RAW-LEN > 0
003300         ADD 1 TO WS-TOKEN-CNT
003310         MOVE WS-RAW-TOKEN(1:WS-RAW-LEN) TO TK-TEXT(WS-TOKEN-CNT)
003320         MOVE WS-RAW-LEN TO TK-LEN(WS-TOKEN-CNT)
003330         MOVE WS-TOK-START-SAVE TO TK-START(WS-TOKEN-CNT)
003340         COMPUTE TK-END(WS-TOKEN-CNT) =
003350                 WS-TOK-START-SAVE + WS-RAW-LEN - 1.
003360 121-EXIT.
003370     EXIT.
003380
003390 125-MEASURE-TOKEN.
003400     MOVE 0 TO WS-RAW-LEN.
003410     PERFORM 125A-MEASURE-CHAR THRU 125A-EXIT
003420         VARYING WS-M FROM 1 BY 1
003430         UNTIL WS-M > 40 OR WS-RAW-TOKEN(WS-M:1) = SPACE.
003440 125-EXIT.
003450     EXIT.
003460
003470 125A-MEASURE-CHAR.
003480     MOVE WS-M TO WS-RAW-LEN.
003490 125A-EXIT.
003500     EXIT.
003510
003520 123-CHECK-PHONE.
003530******** SPANISH MOBILE (9 DIGITS, OPTIONAL +34, LEADS 6-9) OR
003540******** US 10-DIGIT, BARE OR 3-3-4 WITH A HYPHEN OR DOT
003550******** SEPARATOR IN ONE TOKEN.  THE SPACE- AND PAREN-SEPARATED
003560******** 3-3-4 SHAPES SPAN TOKENS AND ARE CHECKED SEPARATELY BY
003570******** 124 AND 126 BELOW, TICKET SEC-2301.
003580     IF TK-LEN(WS-T) = 9 AND TK-TEXT(WS-T)(1:9) IS NUMERIC
003590         IF TK-TEXT(WS-T)(1:1) = "6" OR "7" OR "8" OR "9"
003600             MOVE "PHONE" TO WS-ADD-TYPE
003610             MOVE TK-START(WS-T) TO WS-ADD-START
003620             MOVE TK-END(WS-T)   TO WS-ADD-END
003630             PERFORM 200-ADD-MATCH THRU 200-EXIT
003640             GO TO 123-EXIT
003650         END-IF
003660     END-IF.
003670     IF TK-LEN(WS-T) = 12 AND TK-TEXT(WS-T)(1:3) = "+34"
003680         AND TK-TEXT(WS-T)(4:9) IS NUMERIC
003690         IF TK-TEXT(WS-T)(4:1) = "6" OR "7" OR "8" OR "9"
003700             MOVE "PHONE" TO WS-ADD-TYPE
003710             MOVE TK-START(WS-T) TO WS-ADD-START
003720             MOVE TK-END(WS-T)   TO WS-ADD-END
003730             PERFORM 200-ADD-MATCH THRU 200-EXIT
003740             GO TO 123-EXIT
003750         END-IF
003760     END-IF.
003770     IF TK-LEN(WS-T) = 10 AND TK-TEXT(WS-T)(1:10) IS NUMERIC
003780         MOVE "PHONE" TO WS-ADD-TYPE
003790         MOVE TK-START(WS-T) TO WS-ADD-START
003800         MOVE TK-END(WS-T)   TO WS-ADD-END
003810         PERFORM 200-ADD-MATCH THRU 200-EXIT
003820         GO TO 123-EXIT
003830     END-IF.
003840     IF TK-LEN(WS-T) = 12
003850         AND (TK-TEXT(WS-T)(4:1) = "-" OR TK-TEXT(WS-T)(4:1) = ".")
003860         AND TK-TEXT(WS-T)(4:1) = TK-TEXT(WS-T)(8:1)
003870         AND TK-TEXT(WS-T)(1:3) IS NUMERIC
003880         AND TK-TEXT(WS-T)(5:3) IS NUMERIC
003890         AND TK-TEXT(WS-T)(9:4) IS NUMERIC
003900         MOVE "PHONE" TO WS-ADD-TYPE
003910         MOVE TK-START(WS-T) TO WS-ADD-START
003920         MOVE TK-END(WS-T)   TO WS-ADD-END
003930         PERFORM 200-ADD-MATCH THRU 200-EXIT
003940     END-IF.
003950 123-EXIT.
003960     EXIT.
003970
003980 124-CHECK-PHONE-SPACED.                                          SEC-2301
003990******** US 3-3-4 AS THREE SEPARATE TOKENS, SPACE SEPARATED.  RUNS
004000******** ONCE OVER THE WHOLE TOKEN TABLE AFTER THE PER-TOKEN LOOP,
004010******** NOT INSIDE IT - SAME SHAPE AS 145/146 BELOW.
004020     PERFORM 124A-CHECK-ONE-SPACED-GRP THRU 124A-EXIT
004030         VARYING WS-T FROM 1 BY 1 UNTIL WS-T > WS-TOKEN-CNT - 2.
004040 124-EXIT.
004050     EXIT.
004060
004070 124A-CHECK-ONE-SPACED-GRP.
004080     IF TK-LEN(WS-T)   = 3 AND TK-TEXT(WS-T)(1:3)   IS NUMERIC
004090         AND TK-LEN(WS-T+1) = 3 AND TK-TEXT(WS-T+1)(1:3) IS NUMERIC
004100         AND TK-LEN(WS-T+2) = 4 AND TK-TEXT(WS-T+2)(1:4) IS NUMERIC
004110         AND (TK-START(WS-T+1) - TK-END(WS-T))   = 2
004120         AND (TK-START(WS-T+2) - TK-END(WS-T+1)) = 2
004130         MOVE "PHONE" TO WS-ADD-TYPE
004140         MOVE TK-START(WS-T)   TO WS-ADD-START
004150         MOVE TK-END(WS-T + 2) TO WS-ADD-END
004160         PERFORM 200-ADD-MATCH THRU 200-EXIT
004170     END-IF.
004180 124A-EXIT.
004190     EXIT.
004200
004210 126-CHECK-PHONE-PAREN.                                           SEC-2301
004220******** US AREA CODE IN PARENTHESES FOLLOWED BY A SPACE AND THE
004230******** DDD-DDDD REMAINDER AS A SECOND TOKEN.  RUNS ONCE OVER THE
004240******** WHOLE TOKEN TABLE, NOT INSIDE THE PER-TOKEN LOOP.
004250     PERFORM 126A-CHECK-ONE-PAREN-GRP THRU 126A-EXIT
004260         VARYING WS-T FROM 1 BY 1 UNTIL WS-T > WS-TOKEN-CNT - 1.
004270 126-EXIT.
004280     EXIT.
004290
004300 126A-CHECK-ONE-PAREN-GRP.
004310     IF TK-LEN(WS-T) = 5
004320         AND TK-TEXT(WS-T)(1:1) = "("
004330         AND TK-TEXT(WS-T)(5:1) = ")"
004340         AND TK-TEXT(WS-T)(2:3) IS NUMERIC
004350         AND TK-LEN(WS-T+1) = 8
004360         AND TK-TEXT(WS-T+1)(4:1) = "-"
004370         AND TK-TEXT(WS-T+1)(1:3) IS NUMERIC
004380         AND TK-TEXT(WS-T+1)(5:4) IS NUMERIC
004390         AND (TK-START(WS-T+1) - TK-END(WS-T)) = 2
004400         MOVE "PHONE" TO WS-ADD-TYPE
004410         MOVE TK-START(WS-T)   TO WS-ADD-START
004420         MOVE TK-END(WS-T + 1) TO WS-ADD-END
004430         PERFORM 200-ADD-MATCH THRU 200-EXIT
004440     END-IF.
004450 126A-EXIT.
004460     EXIT.
004470
004480 130-CHECK-SSN.
004490******** EXACT SHAPE DDD-DD-DDDD
004500     IF TK-LEN(WS-T) = 11
004510        AND TK-TEXT(WS-T)(4:1) = "-"
004520        AND TK-TEXT(WS-T)(7:1) = "-"
004530        AND TK-TEXT(WS-T)(1:3) IS NUMERIC
004540        AND TK-TEXT(WS-T)(5:2) IS NUMERIC
004550        AND TK-TEXT(WS-T)(8:4) IS NUMERIC
004560         MOVE "SSN" TO WS-ADD-TYPE
004570         MOVE TK-START(WS-T) TO WS-ADD-START
004580         MOVE TK-END(WS-T)   TO WS-ADD-END
004590         PERFORM 200-ADD-MATCH THRU 200-EXIT.
004600 130-EXIT.
004610     EXIT.
004620
004630 140-CHECK-CARD.
004640******** 16 DIGITS TOGETHER, OR 16 DIGITS IN 4-4-4-4 HYPHENATED
004650******** GROUPS.  VALIDATED BY THE LUHN CHECK IN 210.
004660     IF TK-LEN(WS-T) = 16 AND TK-TEXT(WS-T)(1:16) IS NUMERIC
004670         MOVE TK-TEXT(WS-T)(1:16) TO WS-CARD-DIGITS
004680         PERFORM 210-LUHN-CHECK THRU 210-EXIT
004690         IF WS-LUHN-IS-VALID
004700             MOVE "CARD" TO WS-ADD-TYPE
004710             MOVE TK-START(WS-T) TO WS-ADD-START
004720             MOVE TK-END(WS-T)   TO WS-ADD-END
004730             PERFORM 200-ADD-MATCH THRU 200-EXIT
004740             GO TO 140-EXIT
004750         END-IF
004760     END-IF.
004770     IF TK-LEN(WS-T) = 19
004780        AND TK-TEXT(WS-T)(5:1) = "-"
004790        AND TK-TEXT(WS-T)(10:1) = "-"
004800        AND TK-TEXT(WS-T)(15:1) = "-"
004810        AND TK-TEXT(WS-T)(1:4) IS NUMERIC
004820        AND TK-TEXT(WS-T)(6:4) IS NUMERIC
004830        AND TK-TEXT(WS-T)(11:4) IS NUMERIC
004840        AND TK-TEXT(WS-T)(16:4) IS NUMERIC
004850         STRING TK-TEXT(WS-T)(1:4)  DELIMITED BY SIZE
004860                TK-TEXT(WS-T)(6:4)  DELIMITED BY SIZE
004870                TK-TEXT(WS-T)(11:4) DELIMITED BY SIZE
004880                TK-TEXT(WS-T)(16:4) DELIMITED BY SIZE
004890                INTO WS-CARD-DIGITS
004900         END-STRING
004910         PERFORM 210-LUHN-CHECK THRU 210-EXIT
004920         IF WS-LUHN-IS-VALID
004930             MOVE "CARD" TO WS-ADD-TYPE
004940             MOVE TK-START(WS-T) TO WS-ADD-START
004950             MOVE TK-END(WS-T)   TO WS-ADD-END
004960             PERFORM 200-ADD-MATCH THRU 200-EXIT
004970         END-IF
004980     END-IF.
004990 140-EXIT.
005000     EXIT.
005010
005020 145-CHECK-CARD-SPACED.                                             031417
005030******** 16 DIGITS AS FOUR SEPARATE 4-DIGIT TOKENS, SPACE
005040******** SEPARATED.  RUNS ONCE OVER THE WHOLE TOKEN TABLE AFTER
005050******** THE PER-TOKEN LOOP, NOT INSIDE IT.
005060     PERFORM 146-CHECK-ONE-GROUP THRU 146-EXIT
005070         VARYING WS-T FROM 1 BY 1 UNTIL WS-T > WS-TOKEN-CNT - 3.
005080 145-EXIT.
005090     EXIT.
005100
005110 146-CHECK-ONE-GROUP.
005120     IF TK-LEN(WS-T)   = 4 AND TK-TEXT(WS-T)(1:4)   IS NUMERIC
005130        AND TK-LEN(WS-T+1) = 4 AND TK-TEXT(WS-T+1)(1:4) IS NUMERIC
005140        AND TK-LEN(WS-T+2) = 4 AND TK-TEXT(WS-T+2)(1:4) IS NUMERIC
005150        AND TK-LEN(WS-T+3) = 4 AND TK-TEXT(WS-T+3)(1:4) IS NUMERIC
005160        AND (TK-START(WS-T+1) - TK-END(WS-T))     = 2
005170        AND (TK-START(WS-T+2) - TK-END(WS-T+1))   = 2
005180        AND (TK-START(WS-T+3) - TK-END(WS-T+2))   = 2
005190         STRING TK-TEXT(WS-T)(1:4)   DELIMITED BY SIZE
005200                TK-TEXT(WS-T+1)(1:4) DELIMITED BY SIZE
005210                TK-TEXT(WS-T+2)(1:4) DELIMITED BY SIZE
005220                TK-TEXT(WS-T+3)(1:4) DELIMITED BY SIZE
005230                INTO WS-CARD-DIGITS
005240         END-STRING
005250         PERFORM 210-LUHN-CHECK THRU 210-EXIT
005260         IF WS-LUHN-IS-VALID
005270             MOVE "CARD" TO WS-ADD-TYPE
005280             MOVE TK-START(WS-T)   TO WS-ADD-START
005290             MOVE TK-END(WS-T + 3) TO WS-ADD-END
005300             PERFORM 200-ADD-MATCH THRU 200-EXIT
005310         END-IF
005320     END-IF.
005330 146-EXIT.
005340     EXIT.
005350
005360 150-CHECK-IP.
005370******** FOUR DOT-SEPARATED GROUPS, EACH 0-255.
005380     MOVE 0 TO WS-DOT-CNT.
005390     INSPECT TK-TEXT(WS-T)(1:TK-LEN(WS-T))
005400             TALLYING WS-DOT-CNT FOR ALL ".".
005410     IF WS-DOT-CNT NOT = 3
005420         GO TO 150-EXIT.
005430
005440     MOVE 1 TO WS-PTR.
005450     MOVE "Y" TO WS-OCT-OK.
005460     PERFORM 152-CHECK-ONE-OCTET THRU 152-EXIT 4 TIMES.
005470
005480     IF WS-OCTET-VALID
005490         MOVE "IP" TO WS-ADD-TYPE
005500         MOVE TK-START(WS-T) TO WS-ADD-START
005510         MOVE TK-END(WS-T)   TO WS-ADD-END
005520         PERFORM 200-ADD-MATCH THRU 200-EXIT.
005530 150-EXIT.
005540     EXIT.
005550
005560 152-CHECK-ONE-OCTET.
005570     IF WS-OCTET-VALID
005580         MOVE SPACES TO WS-OCT-TEXT
005590         UNSTRING TK-TEXT(WS-T)(1:TK-LEN(WS-T))
005600                  DELIMITED BY "."
005610                  INTO WS-OCT-TEXT
005620                  WITH POINTER WS-PTR
005630         END-UNSTRING
005640         PERFORM 151-VALIDATE-OCTET THRU 151-EXIT.
005650 152-EXIT.
005660     EXIT.
005670
005680 151-VALIDATE-OCTET.
005690     MOVE 0 TO WS-OCT-LEN.
005700     PERFORM 151A-MEASURE-OCTET THRU 151A-EXIT
005710         VARYING WS-M FROM 1 BY 1
005720         UNTIL WS-M > 3 OR WS-OCT-TEXT(WS-M:1) = SPACE.
005730     IF WS-OCT-LEN = 0
005740         MOVE "N" TO WS-OCT-OK
005750         GO TO 151-EXIT.
005760     IF WS-OCT-TEXT(1:WS-OCT-LEN) NOT NUMERIC
005770         MOVE "N" TO WS-OCT-OK
005780         GO TO 151-EXIT.
005790     MOVE 0 TO WS-OCT-NUM.
005800     MOVE WS-OCT-TEXT(1:WS-OCT-LEN) TO WS-OCT-NUM.
005810     IF WS-OCT-NUM > 255
005820         MOVE "N" TO WS-OCT-OK.
005830 151-EXIT.
005840     EXIT.
005850
005860 151A-MEASURE-OCTET.
005870     MOVE WS-M TO WS-OCT-LEN.
005880 151A-EXIT.
005890     EXIT.
005900
005910 160-CHECK-IBAN.
005920******** 2 UPPERCASE LETTERS + 2 DIGITS + 1-30 UPPER ALNUM, I.E.
005930******** TOTAL LENGTH 5-34.  TICKET SEC-2301.
005940     IF TK-LEN(WS-T) < 5 OR TK-LEN(WS-T) > 34
005950         GO TO 160-EXIT.
005960     IF NOT (TK-TEXT(WS-T)(1:1) IS ALPHABETIC-UPPER)
005970         GO TO 160-EXIT.
005980     IF NOT (TK-TEXT(WS-T)(2:1) IS ALPHABETIC-UPPER)
005990         GO TO 160-EXIT.
006000     IF NOT (TK-TEXT(WS-T)(3:2) IS NUMERIC)
006010         GO TO 160-EXIT.
006020
006030     MOVE "Y" TO WS-OCT-OK.
006040     PERFORM 161-CHECK-ONE-IBAN-CHAR THRU 161-EXIT
006050         VARYING WS-AC FROM 5 BY 1 UNTIL WS-AC > TK-LEN(WS-T).
006060     IF WS-OCTET-VALID
006070         MOVE "IBAN" TO WS-ADD-TYPE
006080         MOVE TK-START(WS-T) TO WS-ADD-START
006090         MOVE TK-END(WS-T)   TO WS-ADD-END
006100         PERFORM 200-ADD-MATCH THRU 200-EXIT.
006110 160-EXIT.
006120     EXIT.
006130
006140 161-CHECK-ONE-IBAN-CHAR.
006150     MOVE TK-TEXT(WS-T)(WS-AC:1) TO WS-ONE-CHAR.
006160     IF NOT (WS-ONE-CHAR IS ALPHABETIC-UPPER
006170             OR WS-ONE-CHAR IS NUMERIC)
006180         MOVE "N" TO WS-OCT-OK.
006190 161-EXIT.
006200     EXIT.
006210
006220 170-CHECK-APIKEY.
006230******** UNBROKEN TOKEN, >= 32 CHARS, [A-Za-z0-9_-] ONLY, AT
006240******** LEAST ONE LETTER AND ONE DIGIT.
006250     IF TK-LEN(WS-T) < 32
006260         GO TO 170-EXIT.
006270     MOVE 0 TO WS-ALPHA-CNT.
006280     MOVE 0 TO WS-DIGIT-CNT.
006290     MOVE "Y" TO WS-OCT-OK.
006300     PERFORM 171-CHECK-ONE-KEY-CHAR THRU 171-EXIT
006310         VARYING WS-AC FROM 1 BY 1 UNTIL WS-AC > TK-LEN(WS-T).
006320     IF WS-OCTET-VALID AND WS-ALPHA-CNT > 0 AND WS-DIGIT-CNT > 0
006330         MOVE "APIKEY" TO WS-ADD-TYPE
006340         MOVE TK-START(WS-T) TO WS-ADD-START
006350         MOVE TK-END(WS-T)   TO WS-ADD-END
006360         PERFORM 200-ADD-MATCH THRU 200-EXIT.
006370 170-EXIT.
006380     EXIT.
006390
006400 171-CHECK-ONE-KEY-CHAR.
006410     MOVE TK-TEXT(WS-T)(WS-AC:1) TO WS-ONE-CHAR.
006420     IF WS-ONE-CHAR IS NUMERIC
006430         ADD 1 TO WS-DIGIT-CNT
006440     ELSE
006450         IF (WS-ONE-CHAR IS ALPHABETIC-UPPER)
006460            OR (WS-ONE-CHAR IS ALPHABETIC-LOWER)
006470             ADD 1 TO WS-ALPHA-CNT
006480         ELSE
006490             IF WS-ONE-CHAR NOT = "_" AND
006500                WS-ONE-CHAR NOT = "-"
006510                 MOVE "N" TO WS-OCT-OK
006520             END-IF
006530         END-IF
006540     END-IF.
006550 171-EXIT.
006560     EXIT.
006570
006580 175-CHECK-AWSKEY.                                                  040111
006590******** LITERAL "AKIA" + EXACTLY 16 CHARS FROM [0-9A-Z].
006600     IF TK-LEN(WS-T) NOT = 20
006610         GO TO 175-EXIT.
006620     IF TK-TEXT(WS-T)(1:4) NOT = "AKIA"
006630         GO TO 175-EXIT.
006640     MOVE "Y" TO WS-OCT-OK.
006650     PERFORM 176-CHECK-ONE-AWS-CHAR THRU 176-EXIT
006660         VARYING WS-AC FROM 5 BY 1 UNTIL WS-AC > 20.
006670     IF WS-OCTET-VALID
006680         MOVE "AWSKEY" TO WS-ADD-TYPE
006690         MOVE TK-START(WS-T) TO WS-ADD-START
006700         MOVE TK-END(WS-T)   TO WS-ADD-END
006710         PERFORM 200-ADD-MATCH THRU 200-EXIT.
006720 175-EXIT.
006730     EXIT.
006740
006750 176-CHECK-ONE-AWS-CHAR.
006760     MOVE TK-TEXT(WS-T)(WS-AC:1) TO WS-ONE-CHAR.
006770     IF NOT (WS-ONE-CHAR IS NUMERIC
006780             OR WS-ONE-CHAR IS ALPHABETIC-UPPER)
006790         MOVE "N" TO WS-OCT-OK.
006800 176-EXIT.
006810     EXIT.
006820
006830 180-CHECK-PASSPORT.
006840******** 1-2 UPPERCASE LETTERS THEN 6-9 DIGITS.
006850     IF TK-LEN(WS-T) < 7 OR TK-LEN(WS-T) > 11
006860         GO TO 180-EXIT.
006870     IF NOT (TK-TEXT(WS-T)(1:1) IS ALPHABETIC-UPPER)
006880         GO TO 180-EXIT.
006890     IF TK-TEXT(WS-T)(2:1) IS ALPHABETIC-UPPER
006900         MOVE 2 TO WS-ALPHA-CNT
006910     ELSE
006920         MOVE 1 TO WS-ALPHA-CNT.
006930     COMPUTE WS-DIGIT-CNT = TK-LEN(WS-T) - WS-ALPHA-CNT.
006940     IF WS-DIGIT-CNT < 6 OR WS-DIGIT-CNT > 9
006950         GO TO 180-EXIT.
006960     IF NOT (TK-TEXT(WS-T)(WS-ALPHA-CNT + 1:WS-DIGIT-CNT)
006970             IS NUMERIC)
006980         GO TO 180-EXIT.
006990     MOVE "PASSPORT" TO WS-ADD-TYPE.
007000     MOVE TK-START(WS-T) TO WS-ADD-START.
007010     MOVE TK-END(WS-T)   TO WS-ADD-END.
007020     PERFORM 200-ADD-MATCH THRU 200-EXIT.
007030 180-EXIT.
007040     EXIT.
007050
007060 190-SCAN-PRIVKEY.                                                  040111
007070******** PEM PRIVATE KEY HEADER - PLAIN, RSA, OR EC.
007080     MOVE "-----BEGIN PRIVATE KEY-----"     TO WS-FIND-LIT.
007090     MOVE 28 TO WS-FIND-LEN.
007100     PERFORM 195-FIND-LITERAL THRU 195F-EXIT.
007110     IF WS-FIND-POS > 0
007120         MOVE "PRIVKEY" TO WS-ADD-TYPE
007130         MOVE WS-FIND-POS TO WS-ADD-START
007140         COMPUTE WS-ADD-END = WS-FIND-POS + WS-FIND-LEN - 1
007150         PERFORM 200-ADD-MATCH THRU 200-EXIT.
007160
007170     MOVE "-----BEGIN RSA PRIVATE KEY-----" TO WS-FIND-LIT.
007180     MOVE 32 TO WS-FIND-LEN.
007190     PERFORM 195-FIND-LITERAL THRU 195F-EXIT.
007200     IF WS-FIND-POS > 0
007210         MOVE "PRIVKEY" TO WS-ADD-TYPE
007220         MOVE WS-FIND-POS TO WS-ADD-START
007230         COMPUTE WS-ADD-END = WS-FIND-POS + WS-FIND-LEN - 1
007240         PERFORM 200-ADD-MATCH THRU 200-EXIT.
007250
007260     MOVE "-----BEGIN EC PRIVATE KEY-----"  TO WS-FIND-LIT.
007270     MOVE 31 TO WS-FIND-LEN.
007280     PERFORM 195-FIND-LITERAL THRU 195F-EXIT.
007290     IF WS-FIND-POS > 0
007300         MOVE "PRIVKEY" TO WS-ADD-TYPE
007310         MOVE WS-FIND-POS TO WS-ADD-START
007320         COMPUTE WS-ADD-END = WS-FIND-POS + WS-FIND-LEN - 1
007330         PERFORM 200-ADD-MATCH THRU 200-EXIT.
007340 190-EXIT.
007350     EXIT.
007360
007370 195-FIND-LITERAL.
007380     MOVE 0 TO WS-FIND-POS.
007390     IF LS-TEXT-LEN < WS-FIND-LEN
007400         GO TO 195F-EXIT.
007410     PERFORM 195A-CHECK-ONE-POS THRU 195A-EXIT
007420         VARYING WS-FP FROM 1 BY 1
007430             UNTIL WS-FP > LS-TEXT-LEN - WS-FIND-LEN + 1
007440                OR WS-FIND-POS NOT = 0.
007450 195F-EXIT.
007460     EXIT.
007470
007480 195A-CHECK-ONE-POS.
007490     IF LS-TEXT(WS-FP:WS-FIND-LEN) =
007500             WS-FIND-LIT(1:WS-FIND-LEN)
007510         MOVE WS-FP TO WS-FIND-POS.
007520 195A-EXIT.
007530     EXIT.
007540
007550 200-ADD-MATCH.
007560******** APPEND A VALIDATED HIT TO THE MATCH TABLE, LOOKING UP
007570******** ITS CONFIDENCE FROM THE PII-RULE-TABLE BY SEARCH.
007580     IF PM-MATCH-COUNT >= 40
007590         GO TO 200-EXIT.
007600     ADD 1 TO PM-MATCH-COUNT.
007610     MOVE WS-ADD-TYPE   TO PM-TYPE(PM-MATCH-COUNT).
007620     MOVE WS-ADD-START  TO PM-START(PM-MATCH-COUNT).
007630     MOVE WS-ADD-END    TO PM-END(PM-MATCH-COUNT).
007640     MOVE 0             TO PM-CONF(PM-MATCH-COUNT).
007650     SET PII-IDX TO 1.
007660     SEARCH PII-RULE-ENTRY
007670         AT END
007680             CONTINUE
007690         WHEN PII-RULE-TYPE(PII-IDX) = WS-ADD-TYPE
007700             MOVE PII-RULE-CONF(PII-IDX)
007710                 TO PM-CONF(PM-MATCH-COUNT)
007720     END-SEARCH.
007730 200-EXIT.
007740     EXIT.
007750
007760 196-SORT-MATCHES.                                                  052219
007770******** SIMPLE EXCHANGE SORT - THE TABLE NEVER HOLDS MORE THAN
007780******** 40 ENTRIES SO THE O(N**2) COST IS A NON-ISSUE.
007790     IF PM-MATCH-COUNT < 2
007800         GO TO 196-EXIT.
007810     PERFORM 197-SORT-ONE-PASS THRU 197-EXIT
007820         VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI >= PM-MATCH-COUNT.
007830 196-EXIT.
007840     EXIT.
007850
007860 197-SORT-ONE-PASS.
007870     PERFORM 198-SORT-ONE-PAIR THRU 198-EXIT
007880         VARYING WS-SJ FROM 1 BY 1
007890             UNTIL WS-SJ > PM-MATCH-COUNT - WS-SI.
007900 197-EXIT.
007910     EXIT.
007920
007930 198-SORT-ONE-PAIR.
007940     IF PM-START(WS-SJ) > PM-START(WS-SJ + 1)
007950         MOVE PM-MATCH-ENTRY(WS-SJ)     TO WS-SWAP-ENTRY
007960         MOVE PM-MATCH-ENTRY(WS-SJ + 1) TO
007970                 PM-MATCH-ENTRY(WS-SJ)
007980         MOVE WS-SWAP-ENTRY TO PM-MATCH-ENTRY(WS-SJ + 1).
007990 198-EXIT.
008000     EXIT.
008010
008020 210-LUHN-CHECK.                                                  SEC-2240
008030******** FROM THE RIGHTMOST DIGIT, DOUBLE EVERY SECOND DIGIT,
008040******** SUBTRACT 9 WHEN THE DOUBLED VALUE EXCEEDS 9, SUM ALL.
008050******** VALID WHEN THE SUM IS A MULTIPLE OF 10.
008060     MOVE 0 TO WS-LUHN-SUM.
008070     PERFORM 211-LUHN-ONE-DIGIT THRU 211-EXIT
008080         VARYING WS-LI FROM 16 BY -1 UNTIL WS-LI < 1.
008090     DIVIDE WS-LUHN-SUM BY 10 GIVING WS-LUHN-TEMP
008100             REMAINDER WS-LUHN-REM2.
008110     IF WS-LUHN-REM2 = 0
008120         MOVE "Y" TO WS-LUHN-OK
008130     ELSE
008140         MOVE "N" TO WS-LUHN-OK.
008150 210-EXIT.
008160     EXIT.
008170
008180 211-LUHN-ONE-DIGIT.
008190     MOVE WS-CARD-DIGITS(WS-LI:1) TO WS-LUHN-DIGIT.
008200     COMPUTE WS-LUHN-POS = 17 - WS-LI.
008210     DIVIDE WS-LUHN-POS BY 2 GIVING WS-LUHN-TEMP
008220             REMAINDER WS-LUHN-REM.
008230     IF WS-LUHN-REM = 0
008240         COMPUTE WS-LUHN-DBL = WS-LUHN-DIGIT * 2
008250         IF WS-LUHN-DBL > 9
008260             SUBTRACT 9 FROM WS-LUHN-DBL
008270         END-IF
008280         ADD WS-LUHN-DBL TO WS-LUHN-SUM
008290     ELSE
008300         ADD WS-LUHN-DIGIT TO WS-LUHN-SUM.
008310 211-EXIT.
008320     EXIT.
008330
008340 300-CLASSIFY-RISK.
008350******** 2+ HIGH = CRITICAL, 1 HIGH = HIGH, 3+ MEDIUM = HIGH,
008360******** 1+ MEDIUM = MEDIUM, ANY OTHER MATCH (IP ONLY) = LOW,
008370******** NO MATCHES = NONE.
008380     MOVE 0 TO WS-HIGH-CNT.
008390     MOVE 0 TO WS-MED-CNT.
008400     PERFORM 305-TALLY-ONE-MATCH THRU 305-EXIT
008410         VARYING PM-IDX FROM 1 BY 1 UNTIL PM-IDX > PM-MATCH-COUNT.
008420
008430     EVALUATE TRUE
008440         WHEN WS-HIGH-CNT >= 2
008450             MOVE "CRITICAL" TO LS-RISK-LEVEL
008460         WHEN WS-HIGH-CNT = 1
008470             MOVE "HIGH"     TO LS-RISK-LEVEL
008480         WHEN WS-MED-CNT >= 3
008490             MOVE "HIGH"     TO LS-RISK-LEVEL
008500         WHEN WS-MED-CNT >= 1
008510             MOVE "MEDIUM"   TO LS-RISK-LEVEL
008520         WHEN PM-MATCH-COUNT > 0
008530             MOVE "LOW"      TO LS-RISK-LEVEL
008540         WHEN OTHER
008550             MOVE "NONE"     TO LS-RISK-LEVEL
008560     END-EVALUATE.
008570 300-EXIT.
008580     EXIT.
008590
008600 305-TALLY-ONE-MATCH.
008610     SET PII-IDX TO 1.
008620     SEARCH PII-RULE-ENTRY
008630         AT END
008640             CONTINUE
008650         WHEN PII-RULE-TYPE(PII-IDX) = PM-TYPE(PM-IDX)
008660             IF PII-RISK-HIGH(PII-IDX)
008670                 ADD 1 TO WS-HIGH-CNT
008680             ELSE
008690                 IF PII-RISK-MEDIUM(PII-IDX)
008700                     ADD 1 TO WS-MED-CNT
008710                 END-IF
008720             END-IF
008730     END-SEARCH.
008740 305-EXIT.
008750     EXIT.
008760
008770 350-BUILD-TYPE-LIST.
008780******** COMMA-SEPARATED LIST OF DISTINCT TYPE CODES FOUND, IN
008790******** THE ORDER THEY APPEAR IN THE (NOW SORTED) MATCH TABLE.
008800     MOVE SPACES TO LS-PII-TYPES.
008810     MOVE 0 TO WS-AC.
008820     PERFORM 351-ADD-ONE-TYPE THRU 351-EXIT
008830         VARYING PM-IDX FROM 1 BY 1 UNTIL PM-IDX > PM-MATCH-COUNT.
008840 350-EXIT.
008850     EXIT.
008860
008870 351-ADD-ONE-TYPE.
008880     MOVE 0 TO WS-TYPE-LEN.
008890     PERFORM 352-MEASURE-ONE-TYPE THRU 352-EXIT
008900         VARYING WS-ZL FROM 1 BY 1
008910             UNTIL WS-ZL > 12 OR PM-TYPE(PM-IDX)(WS-ZL:1) = SPACE.
008920     IF LS-PII-TYPES = SPACES
008930         MOVE PM-TYPE(PM-IDX)(1:WS-TYPE-LEN) TO LS-PII-TYPES
008940     ELSE
008950         MOVE 0 TO WS-AC
008960         INSPECT LS-PII-TYPES TALLYING WS-AC FOR ALL
008970                 PM-TYPE(PM-IDX)(1:WS-TYPE-LEN)
008980         IF WS-AC = 0
008990             PERFORM 355-APPEND-TYPE THRU 355-EXIT
009000         END-IF
009010     END-IF.
009020 351-EXIT.
009030     EXIT.
009040
009050 352-MEASURE-ONE-TYPE.
009060     MOVE WS-ZL TO WS-TYPE-LEN.
009070 352-EXIT.
009080     EXIT.
009090
009100 355-APPEND-TYPE.
009110     MOVE 0 TO WS-ZL.
009120     PERFORM 356-MEASURE-PREFIX THRU 356-EXIT
009130         VARYING WS-M FROM 1 BY 1 UNTIL WS-M > 28
009140             OR LS-PII-TYPES(WS-M:1) = SPACE.
009150     IF WS-ZL + 1 + WS-TYPE-LEN <= 28
009160         STRING LS-PII-TYPES(1:WS-ZL) DELIMITED BY SIZE
009170                ","                   DELIMITED BY SIZE
009180                PM-TYPE(PM-IDX)(1:WS-TYPE-LEN) DELIMITED BY SIZE
009190                INTO LS-PII-TYPES
009200         END-STRING
009210     END-IF.
009220 355-EXIT.
009230     EXIT.
009240
009250 356-MEASURE-PREFIX.
009260     MOVE WS-M TO WS-ZL.
009270 356-EXIT.
009280     EXIT.
009290
009300 400-SANITIZE-TEXT.
009310******** REPLACE EACH MATCH, LAST TO FIRST, SO POSITIONS NOT
009320******** YET PROCESSED STAY VALID IN THE WORKING COPY.
009330     MOVE SPACES TO WS-BUILD-TEXT.
009340     MOVE LS-TEXT TO WS-BUILD-TEXT.
009350     MOVE LS-TEXT-LEN TO WS-BUILD-LEN.
009360
009370     PERFORM 405-REPLACE-ONE-MATCH THRU 405-EXIT
009380         VARYING PM-IDX FROM PM-MATCH-COUNT BY -1
009390             UNTIL PM-IDX < 1.
009400
009410     MOVE SPACES TO LS-SANITIZED.
009420     MOVE WS-BUILD-TEXT(1:218) TO LS-SANITIZED.
009430 400-EXIT.
009440     EXIT.
009450
009460 405-REPLACE-ONE-MATCH.
009470     EVALUATE TRUE
009480         WHEN LS-MODE-REMOVE
009490             PERFORM 420-REMOVE-REPLACE THRU 420-EXIT
009500         WHEN LS-MODE-TOKENIZE
009510             PERFORM 430-TOKENIZE-REPLACE THRU 430-EXIT
009520         WHEN OTHER
009530             PERFORM 410-MASK-REPLACE THRU 410-EXIT
009540     END-EVALUATE.
009550
009560     COMPUTE WS-PREFIX-LEN = PM-START(PM-IDX) - 1.
009570     COMPUTE WS-SUFFIX-LEN = WS-BUILD-LEN - PM-END(PM-IDX).
009580
009590     MOVE SPACES TO WS-NEW-TEXT.
009600     EVALUATE TRUE
009610         WHEN WS-PREFIX-LEN = 0 AND WS-SUFFIX-LEN = 0
009620             MOVE WS-REPLACEMENT(1:WS-REPL-LEN) TO WS-NEW-TEXT
009630             MOVE WS-REPL-LEN TO WS-NEW-LEN
009640         WHEN WS-PREFIX-LEN = 0
009650             STRING WS-REPLACEMENT(1:WS-REPL-LEN)
009660                         DELIMITED BY SIZE
009670                    WS-BUILD-TEXT(PM-END(PM-IDX) + 1:
009680                         WS-SUFFIX-LEN) DELIMITED BY SIZE
009690                    INTO WS-NEW-TEXT
009700             END-STRING
009710             COMPUTE WS-NEW-LEN = WS-REPL-LEN + WS-SUFFIX-LEN
009720         WHEN WS-SUFFIX-LEN = 0
009730             STRING WS-BUILD-TEXT(1:WS-PREFIX-LEN)
009740                         DELIMITED BY SIZE
009750                    WS-REPLACEMENT(1:WS-REPL-LEN)
009760                         DELIMITED BY SIZE
009770                    INTO WS-NEW-TEXT
009780             END-STRING
009790             COMPUTE WS-NEW-LEN = WS-PREFIX-LEN + WS-REPL-LEN
009800         WHEN OTHER
009810             STRING WS-BUILD-TEXT(1:WS-PREFIX-LEN)
009820                         DELIMITED BY SIZE
009830                    WS-REPLACEMENT(1:WS-REPL-LEN)
009840                         DELIMITED BY SIZE
009850                    WS-BUILD-TEXT(PM-END(PM-IDX) + 1:
009860                         WS-SUFFIX-LEN) DELIMITED BY SIZE
009870                    INTO WS-NEW-TEXT
009880             END-STRING
009890             COMPUTE WS-NEW-LEN =
009900                     WS-PREFIX-LEN + WS-REPL-LEN + WS-SUFFIX-LEN
009910     END-EVALUATE.
009920
009930     MOVE SPACES TO WS-BUILD-TEXT.
009940     MOVE WS-NEW-TEXT TO WS-BUILD-TEXT.
009950     MOVE WS-NEW-LEN TO WS-BUILD-LEN.
009960 405-EXIT.
009970     EXIT.
009980
009990 410-MASK-REPLACE.
010000     MOVE 0 TO WS-TYPE-LEN.
010010     PERFORM 411-MEASURE-TYPE THRU 411-EXIT
010020         VARYING WS-ZL FROM 1 BY 1
010030             UNTIL WS-ZL > 12 OR PM-TYPE(PM-IDX)(WS-ZL:1) = SPACE.
010040     MOVE SPACES TO WS-REPLACEMENT.
010050     STRING "[REDACTED_" DELIMITED BY SIZE
010060            PM-TYPE(PM-IDX)(1:WS-TYPE-LEN) DELIMITED BY SIZE
010070            "]" DELIMITED BY SIZE
010080            INTO WS-REPLACEMENT
010090     END-STRING.
010100     COMPUTE WS-REPL-LEN = 10 + WS-TYPE-LEN + 1.
010110 410-EXIT.
010120     EXIT.
010130
010140 411-MEASURE-TYPE.
010150     MOVE WS-ZL TO WS-TYPE-LEN.
010160 411-EXIT.
010170     EXIT.
010180
010190 420-REMOVE-REPLACE.
010200     MOVE SPACES TO WS-REPLACEMENT.
010210     MOVE 0 TO WS-REPL-LEN.
010220 420-EXIT.
010230     EXIT.
010240
010250 430-TOKENIZE-REPLACE.                                            SEC-2015
010260******** DETERMINISTIC STAND-IN FOR A HASH - SUM THE LOOKUP
010270******** WEIGHT OF EACH CHARACTER IN THE MATCHED SPAN, MOD 10000.
010280     MOVE 0 TO WS-TOK-SUM.
010290     PERFORM 435-SUM-ONE-CHAR THRU 435-EXIT
010300         VARYING WS-TOK-CH-POS FROM PM-START(PM-IDX) BY 1
010310             UNTIL WS-TOK-CH-POS > PM-END(PM-IDX).
010320     DIVIDE WS-TOK-SUM BY 10000 GIVING WS-LUHN-TEMP
010330             REMAINDER WS-TOK-NUM.
010340
010350     MOVE 0 TO WS-TYPE-LEN.
010360     PERFORM 411-MEASURE-TYPE THRU 411-EXIT
010370         VARYING WS-ZL FROM 1 BY 1
010380             UNTIL WS-ZL > 12 OR PM-TYPE(PM-IDX)(WS-ZL:1) = SPACE.
010390     MOVE SPACES TO WS-REPLACEMENT.
010400     STRING "[TOKEN_" DELIMITED BY SIZE
010410            PM-TYPE(PM-IDX)(1:WS-TYPE-LEN) DELIMITED BY SIZE
010420            "_" DELIMITED BY SIZE
010430            WS-TOK-NUM DELIMITED BY SIZE
010440            "]" DELIMITED BY SIZE
010450            INTO WS-REPLACEMENT
010460     END-STRING.
010470     COMPUTE WS-REPL-LEN = 7 + WS-TYPE-LEN + 1 + 4 + 1.
010480 430-EXIT.
010490     EXIT.
010500
010510 435-SUM-ONE-CHAR.
010520     SET TXT-IDX TO WS-TOK-CH-POS.
010530     SET CHAR-IDX TO 1.
010540     SEARCH CHAR-VALUE-ENTRY
010550         AT END
010560             ADD 1 TO WS-TOK-SUM
010570         WHEN CHAR-VALUE-ENTRY(CHAR-IDX) = LS-TEXT-CHAR(TXT-IDX)
010580             ADD CHAR-IDX TO WS-TOK-SUM
010590     END-SEARCH.
010600 435-EXIT.
010610     EXIT.
