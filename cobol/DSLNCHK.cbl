000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DSLNCHK.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 03/02/99.
000060 DATE-COMPILED. 03/02/99.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM RE-VERIFIES THE LINEAGE OF EVERY TRAINING
000130*          DATASET REGISTERED WITH THE MODEL PIPELINE.  IT RUNS
000140*          SEVEN CHECKS AGAINST EACH DATASET METADATA RECORD, IN
000150*          A FIXED ORDER - APPROVED SOURCE, LICENSE, INTEGRITY,
000160*          PII AUTHORIZATION, THEN THE FOUR COMPLIANCE FRAMEWORK
000170*          GROUPS (GDPR, CCPA, HIPAA, SOC2), THEN TRANSFORMATION
000180*          DOCUMENTATION AND SOURCE-DATASET DEPENDENCIES.
000190*
000200*          THE FIRST FOUR CHECKS ADD A CRITICAL ISSUE WHEN THEY
000210*          FAIL.  THE REMAINING THREE ADD A WARNING ONLY - THEY
000220*          NEVER FAIL A DATASET OUTRIGHT.  A DATASET IS COMPLIANT
000230*          WHEN IT HAS NO ISSUES AND ITS RISK LEVEL IS NO WORSE
000240*          THAN LOW.
000250*
000260*          THIS JOB HAS NO VSAM MASTER AND NO CROSS-REFERENCE
000270*          FILE - EVERYTHING NEEDED TO JUDGE A DATASET TRAVELS ON
000280*          ITS OWN METADATA RECORD.
000290*
000300******************************************************************
000310*
000320*          INPUT FILE              -   DSMETA (DATASET METADATA)
000330*
000340*          OUTPUT FILE             -   DSRSLT (LINEAGE RESULT)
000350*
000360*          REPORT FILE             -   DSRPT  (AUDIT REPORT)
000370*
000380*          DUMP FILE               -   SYSOUT
000390*
000400******************************************************************
000410*CHANGE LOG.
000420*    030299 JS   ORIGINAL PROGRAM - MODEL LINEAGE PROJECT
000430*                SEC-1904, BUILT FROM THE DAILY-CHARGES EDIT
000440*                SKELETON
000450*    112300 RPM  ADDED GDPR/CCPA DISCLOSURE CHECK GROUP
000460*    051502 KLW  ADDED HIPAA AND SOC2 CHECK GROUPS, CR-2291 -
000470*                LR-CHECK-FLAGS WIDENED, SEE DSRSLT COPYBOOK
000480*    Y2K   013199 JS   REVIEWED FOR CENTURY WINDOW - NO DATE
000490*                      ARITHMETIC IN THIS PROGRAM, ACCEPT DATE
000500*                      USED ONLY FOR THE REPORT HEADING
000510*    081504 JS   ADDED TRANSFORMATION AND DEPENDENCY CHECKS,
000520*                DEPENDENCY CHECK IS A DECLARED PASS PER LEGAL -
000530*                SEE 290-CHECK-DEPENDENCIES
000540******************************************************************
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-390.
000590 OBJECT-COMPUTER. IBM-390.
000600 SPECIAL-NAMES.
000610     C01 IS NEXT-PAGE.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT SYSOUT
000660     ASSIGN TO UT-S-SYSOUT
000670       ORGANIZATION IS SEQUENTIAL.
000680
000690     SELECT DSMETA
000700     ASSIGN TO UT-S-DSMETA
000710       ACCESS MODE IS SEQUENTIAL
000720       FILE STATUS IS OFCODE.
000730
000740     SELECT DSRSLT
000750     ASSIGN TO UT-S-DSRSLT
000760       ACCESS MODE IS SEQUENTIAL
000770       FILE STATUS IS OFCODE.
000780
000790     SELECT DSRPT
000800     ASSIGN TO UT-S-DSRPT
000810       ACCESS MODE IS SEQUENTIAL
000820       FILE STATUS IS OFCODE.
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  SYSOUT
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 130 CHARACTERS
000900     BLOCK CONTAINS 0 RECORDS
000910     DATA RECORD IS SYSOUT-REC.
000920 01  SYSOUT-REC  PIC X(130).
000930
000940 FD  DSMETA
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 250 CHARACTERS
000980     BLOCK CONTAINS 0 RECORDS
000990     DATA RECORD IS DS-METADATA-REC-F.
001000 01  DS-METADATA-REC-F PIC X(250).
001010
001020 FD  DSRSLT
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 120 CHARACTERS
001060     BLOCK CONTAINS 0 RECORDS
001070     DATA RECORD IS DS-RESULT-REC-F.
001080 01  DS-RESULT-REC-F PIC X(120).
001090
001100 FD  DSRPT
001110     RECORDING MODE IS F
001120     LABEL RECORDS ARE STANDARD
001130     RECORD CONTAINS 132 CHARACTERS
001140     BLOCK CONTAINS 0 RECORDS
001150     DATA RECORD IS RPT-REC.
001160 01  RPT-REC  PIC X(132).
001170
001180 WORKING-STORAGE SECTION.
001190
001200 01  FILE-STATUS-CODES.
001210     05  OFCODE                  PIC X(2).
001220         88 CODE-WRITE    VALUE SPACES.
001230     05  FILLER                  PIC X(01).
001240
001250 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
001260 77  ONE-VAL                     PIC 9(01) VALUE 1.
001270
001280 COPY DSMETA.
001290 COPY DSRSLT.
001300 COPY ABENDWS.
001310
001320* SOURCE HOSTS THE LINEAGE JOB TRUSTS WITHOUT A MANUAL REVIEW -
001330* BUILT AND REDEFINED THE SAME WAY THE OLD EQUIPMENT TABLE WAS.
001340* THE LENGTH COLUMN TELLS 200-CHECK-SOURCE HOW MANY BYTES OF THE
001350* HOST NAME TO SCAN FOR - DS-SOURCE ONLY HAS TO CONTAIN IT, NOT
001360* EQUAL IT, SINCE THE FIELD CARRIES A FULL URL OR HOST PATH.
001370 01  SOURCE-TABLE-LOAD.
001380     05  FILLER PIC X(20) VALUE "HUGGINGFACE.CO".
001390     05  FILLER PIC 9(02) VALUE 14.
001400     05  FILLER PIC X(20) VALUE "KAGGLE.COM".
001410     05  FILLER PIC 9(02) VALUE 10.
001420     05  FILLER PIC X(20) VALUE "GITHUB.COM".
001430     05  FILLER PIC 9(02) VALUE 10.
001440     05  FILLER PIC X(20) VALUE "S3.AMAZONAWS.COM".
001450     05  FILLER PIC 9(02) VALUE 17.
001460
001470 01  SOURCE-TABLE REDEFINES SOURCE-TABLE-LOAD.
001480     05  SOURCE-ENTRY OCCURS 4 TIMES INDEXED BY SRC-IDX.
001490         10  SOURCE-HOST        PIC X(20).
001500         10  SOURCE-HOST-LEN    PIC 9(02).
001510
001520* LICENSE IDENTIFIERS CLEARED BY LEGAL FOR TRAINING USE.
001530 01  LICENSE-TABLE-LOAD.
001540     05  FILLER PIC X(14) VALUE "MIT".
001550     05  FILLER PIC X(14) VALUE "APACHE-2.0".
001560     05  FILLER PIC X(14) VALUE "BSD-3-CLAUSE".
001570     05  FILLER PIC X(14) VALUE "CC-BY-4.0".
001580     05  FILLER PIC X(14) VALUE "CC0-1.0".
001590     05  FILLER PIC X(14) VALUE "GPL-3.0".
001600
001610 01  LICENSE-TABLE REDEFINES LICENSE-TABLE-LOAD.
001620     05  LICENSE-ENTRY PIC X(14) OCCURS 6 TIMES
001630             INDEXED BY LIC-IDX.
001640
001650 01  WS-SOURCE-UPPER                PIC X(50).
001660
001670 01  WS-CHECK-FIELDS.
001680     05  WS-SRC-TALLY               PIC 9(03) COMP.
001690     05  WS-ISSUE-COUNT             PIC 9(02) COMP.
001700     05  WS-WARN-COUNT              PIC 9(02) COMP.
001710     05  WS-CRITICAL-HIT-SW         PIC X(01) VALUE "N".
001720         88 WS-CRITICAL-HIT         VALUE "Y".
001730     05  WS-FOUND-SW                PIC X(01).
001740         88 WS-FOUND                VALUE "Y".
001750     05  FILLER                     PIC X(01).
001760
001770 01  WS-DATE                        PIC 9(06).
001780 01  WS-HDR-DATE REDEFINES WS-DATE.
001790     05  WS-HDR-YY                  PIC 9(02).
001800     05  WS-HDR-MM                  PIC 9(02).
001810     05  WS-HDR-DD                  PIC 9(02).
001820
001830 01  COUNTERS-AND-ACCUMULATORS.
001840     05  DATASETS-CHECKED           PIC 9(07) COMP.
001850     05  DATASETS-COMPLIANT         PIC 9(07) COMP.
001860     05  DATASETS-NONCOMPLIANT      PIC 9(07) COMP.
001870     05  WS-PAGES                   PIC 9(03) COMP.
001880     05  WS-LINES                   PIC 9(03) COMP.
001890     05  FILLER                     PIC X(01).
001900
001910 01  FLAGS-AND-SWITCHES.
001920     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
001930         88 NO-MORE-DATA VALUE "N".
001940     05  FILLER                     PIC X(01).
001950
001960 01  WS-HDR-REC.
001970     05  FILLER                  PIC X(01) VALUE SPACE.
001980     05  HDR-DATE.
001990         10  HDR-YY              PIC 9(02).
002000         10  DASH-1              PIC X(01) VALUE "-".
002010         10  HDR-MM              PIC 9(02).
002020         10  DASH-2              PIC X(01) VALUE "-".
002030         10  HDR-DD              PIC 9(02).
002040     05  FILLER                  PIC X(10) VALUE SPACES.
002050     05  FILLER                  PIC X(50) VALUE
002060         "DATASET LINEAGE VERIFICATION".
002070     05  FILLER                  PIC X(14)
002080         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
002090     05  PAGE-NBR-O              PIC ZZ9.
002100     05  FILLER                  PIC X(35) VALUE SPACES.
002110
002120 01  WS-COLM-HDR-REC.
002130     05  FILLER            PIC X(32) VALUE "DATASET".
002140     05  FILLER            PIC X(11) VALUE "COMPLIANT".
002150     05  FILLER            PIC X(10) VALUE "RISK".
002160     05  FILLER            PIC X(8)  VALUE "ISSUES".
002170     05  FILLER            PIC X(10) VALUE "WARNINGS".
002180     05  FILLER            PIC X(61) VALUE SPACES.
002190
002200 01  WS-DETAIL-REC.
002210     05  DTL-DATASET-O           PIC X(30).
002220     05  FILLER                  PIC X(02) VALUE SPACES.
002230     05  DTL-COMPLIANT-O         PIC X(09).
002240     05  FILLER                  PIC X(02) VALUE SPACES.
002250     05  DTL-RISK-O              PIC X(08).
002260     05  FILLER                  PIC X(02) VALUE SPACES.
002270     05  DTL-ISSUES-O            PIC ZZ9.
002280     05  FILLER                  PIC X(03) VALUE SPACES.
002290     05  DTL-WARNINGS-O          PIC ZZ9.
002300     05  FILLER                  PIC X(69) VALUE SPACES.
002310
002320 01  WS-BLANK-LINE.
002330     05  FILLER     PIC X(132) VALUE SPACES.
002340
002350 01  WS-TOTALS-HDR.
002360     05  FILLER     PIC X(132)
002370         VALUE "----- LINEAGE VERIFICATION CONTROL TOTALS -----".
002380
002390 01  WS-TOTALS-REC-1.
002400     05  FILLER      PIC X(24) VALUE "DATASETS CHECKED:".
002410     05  TOT-CHK-O   PIC ZZZ,ZZ9.
002420     05  FILLER      PIC X(15) VALUE SPACES.
002430     05  FILLER      PIC X(24) VALUE "COMPLIANT:".
002440     05  TOT-CMP-O   PIC ZZZ,ZZ9.
002450     05  FILLER      PIC X(55) VALUE SPACES.
002460
002470 01  WS-TOTALS-REC-2.
002480     05  FILLER      PIC X(24) VALUE "NON-COMPLIANT:".
002490     05  TOT-NCP-O   PIC ZZZ,ZZ9.
002500     05  FILLER      PIC X(95) VALUE SPACES.
002510
002520 PROCEDURE DIVISION.
002530     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002540     PERFORM 100-MAINLINE THRU 100-EXIT
002550             UNTIL NO-MORE-DATA.
002560     PERFORM 999-CLEANUP THRU 999-EXIT.
002570     MOVE +0 TO RETURN-CODE.
002580     GOBACK.
002590
002600 000-HOUSEKEEPING.
002610     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002620     DISPLAY "******** BEGIN JOB DSLNCHK ********".
002630     ACCEPT WS-DATE FROM DATE.                                         Y2K
002640     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002650     MOVE 1 TO WS-PAGES.
002660     MOVE 99 TO WS-LINES.
002670     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002680     PERFORM 900-READ-DSMETA THRU 900-EXIT.
002690     IF NO-MORE-DATA
002700         MOVE "EMPTY DATASET FILE" TO ABEND-REASON
002710         GO TO 1000-ABEND-RTN.
002720 000-EXIT.
002730     EXIT.
002740
002750 100-MAINLINE.
002760     MOVE "100-MAINLINE" TO PARA-NAME.
002770     ADD 1 TO DATASETS-CHECKED.
002780     MOVE SPACES TO DS-RESULT-REC.
002790     MOVE DS-NAME TO LR-NAME.
002800     INITIALIZE WS-CHECK-FIELDS.
002810     MOVE SPACES TO LR-CHECK-FLAGS.
002820
002830     PERFORM 200-CHECK-SOURCE THRU 200-EXIT.
002840     PERFORM 210-CHECK-LICENSE THRU 210-EXIT.
002850     PERFORM 220-CHECK-INTEGRITY THRU 220-EXIT.
002860     PERFORM 230-CHECK-PII THRU 230-EXIT.
002870     PERFORM 240-CHECK-GDPR THRU 240-EXIT.
002880     PERFORM 250-CHECK-CCPA THRU 250-EXIT.
002890     PERFORM 260-CHECK-HIPAA THRU 260-EXIT.
002900     PERFORM 270-CHECK-SOC2 THRU 270-EXIT.
002910     PERFORM 280-CHECK-TRANSFORMS THRU 280-EXIT.
002920     PERFORM 290-CHECK-DEPENDENCIES THRU 290-EXIT.
002930
002940     PERFORM 300-CLASSIFY-RISK THRU 300-EXIT.
002950     PERFORM 350-SET-VERDICT THRU 350-EXIT.
002960
002970     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
002980     PERFORM 960-PRINT-DETAIL THRU 960-EXIT.
002990     PERFORM 900-READ-DSMETA THRU 900-EXIT.
003000 100-EXIT.
003010     EXIT.
003020
003030******************************************************************
003040*    200-CHECK-SOURCE  -  CHECK 1 OF 7, CRITICAL.  DS-SOURCE
003050*    MUST NAME ONE OF THE FOUR APPROVED HOSTS.  BLANK FAILS.
003060******************************************************************
003070 200-CHECK-SOURCE.
003080     MOVE "200-CHECK-SOURCE" TO PARA-NAME.
003090     MOVE "N" TO WS-FOUND-SW.
003100     IF DS-SOURCE NOT = SPACES
003110         MOVE DS-SOURCE TO WS-SOURCE-UPPER
003120         INSPECT WS-SOURCE-UPPER
003130             CONVERTING "abcdefghijklmnopqrstuvwxyz"
003140                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003150         PERFORM 205-SCAN-ONE-HOST THRU 205-EXIT
003160             VARYING SRC-IDX FROM 1 BY 1 UNTIL SRC-IDX > 4
003170     END-IF.
003180
003190     MOVE "1" TO LR-CHECK-FLAGS(1:1).
003200     IF WS-FOUND
003210         MOVE "Y" TO LR-CHECK-FLAGS(1:1)
003220     ELSE
003230         MOVE "N" TO LR-CHECK-FLAGS(1:1)
003240         ADD 1 TO WS-ISSUE-COUNT
003250         SET WS-CRITICAL-HIT TO TRUE.
003260 200-EXIT.
003270     EXIT.
003280
003290 205-SCAN-ONE-HOST.
003300     MOVE 0 TO WS-SRC-TALLY.
003310     INSPECT WS-SOURCE-UPPER TALLYING WS-SRC-TALLY
003320         FOR ALL SOURCE-HOST(SRC-IDX)(1:SOURCE-HOST-LEN(SRC-IDX)).
003330     IF WS-SRC-TALLY > 0
003340         MOVE "Y" TO WS-FOUND-SW.
003350 205-EXIT.
003360     EXIT.
003370
003380******************************************************************
003390*    210-CHECK-LICENSE  -  CHECK 2 OF 7, CRITICAL.  DS-LICENSE
003400*    MUST MATCH ONE OF THE SIX CLEARED IDENTIFIERS.
003410******************************************************************
003420 210-CHECK-LICENSE.
003430     MOVE "210-CHECK-LICENSE" TO PARA-NAME.
003440     MOVE "N" TO WS-FOUND-SW.
003450     IF DS-LICENSE NOT = SPACES
003460         SET LIC-IDX TO 1
003470         SEARCH LICENSE-ENTRY
003480             AT END
003490                 CONTINUE
003500             WHEN DS-LICENSE = LICENSE-ENTRY(LIC-IDX)
003510                 MOVE "Y" TO WS-FOUND-SW
003520                 CONTINUE
003530         END-SEARCH
003540     END-IF.
003550
003560     IF WS-FOUND
003570         MOVE "Y" TO LR-CHECK-FLAGS(2:1)
003580     ELSE
003590         MOVE "N" TO LR-CHECK-FLAGS(2:1)
003600         ADD 1 TO WS-ISSUE-COUNT
003610         SET WS-CRITICAL-HIT TO TRUE.
003620 210-EXIT.
003630     EXIT.
003640
003650******************************************************************
003660*    220-CHECK-INTEGRITY  -  CHECK 3 OF 7, A CRITICAL ISSUE WHEN
003670*    IT FAILS BUT NOT ONE OF THE THREE CHECKS THAT FORCE CRITICAL
003680*    RISK BY ITSELF - SEE 300-CLASSIFY-RISK.
003690******************************************************************
003700 220-CHECK-INTEGRITY.
003710     MOVE "220-CHECK-INTEGRITY" TO PARA-NAME.
003720     IF DS-HASH NOT = SPACES
003730         MOVE "Y" TO LR-CHECK-FLAGS(3:1)
003740     ELSE
003750         MOVE "N" TO LR-CHECK-FLAGS(3:1)
003760         ADD 1 TO WS-ISSUE-COUNT.
003770 220-EXIT.
003780     EXIT.
003790
003800******************************************************************
003810*    230-CHECK-PII  -  CHECK 4 OF 7, CRITICAL.  PASSES WHEN THE
003820*    DATASET CARRIES NO PII, OR WHEN PII USE IS AUTHORIZED.
003830******************************************************************
003840 230-CHECK-PII.
003850     MOVE "230-CHECK-PII" TO PARA-NAME.
003860     IF DS-NO-PII
003870         MOVE "Y" TO LR-CHECK-FLAGS(4:1)
003880     ELSE
003890         IF DS-PII-IS-AUTH
003900             MOVE "Y" TO LR-CHECK-FLAGS(4:1)
003910         ELSE
003920             MOVE "N" TO LR-CHECK-FLAGS(4:1)
003930             ADD 1 TO WS-ISSUE-COUNT
003940             SET WS-CRITICAL-HIT TO TRUE
003950         END-IF
003960     END-IF.
003970 230-EXIT.
003980     EXIT.
003990
004000******************************************************************
004010*    240-CHECK-GDPR  -  FRAMEWORK CHECK, WARNING ONLY.
004020******************************************************************
004030 240-CHECK-GDPR.                                                    112300
004040     MOVE "240-CHECK-GDPR" TO PARA-NAME.
004050     IF DS-NO-PII
004060         MOVE "Y" TO LR-CHECK-FLAGS(5:1)
004070     ELSE
004080         IF DS-HAS-GDPR-CONSENT AND DS-HAS-DELETION-MECH
004090             MOVE "Y" TO LR-CHECK-FLAGS(5:1)
004100         ELSE
004110             MOVE "N" TO LR-CHECK-FLAGS(5:1)
004120             ADD 1 TO WS-WARN-COUNT
004130         END-IF
004140     END-IF.
004150 240-EXIT.
004160     EXIT.
004170
004180******************************************************************
004190*    250-CHECK-CCPA  -  FRAMEWORK CHECK, WARNING ONLY.
004200******************************************************************
004210 250-CHECK-CCPA.                                                    112300
004220     MOVE "250-CHECK-CCPA" TO PARA-NAME.
004230     IF DS-NO-PII
004240         MOVE "Y" TO LR-CHECK-FLAGS(6:1)
004250     ELSE
004260         IF DS-HAS-CCPA-DISCL AND DS-HAS-OPT-OUT-MECH
004270             MOVE "Y" TO LR-CHECK-FLAGS(6:1)
004280         ELSE
004290             MOVE "N" TO LR-CHECK-FLAGS(6:1)
004300             ADD 1 TO WS-WARN-COUNT
004310         END-IF
004320     END-IF.
004330 250-EXIT.
004340     EXIT.
004350
004360******************************************************************
004370*    260-CHECK-HIPAA  -  FRAMEWORK CHECK, WARNING ONLY.
004380******************************************************************
004390 260-CHECK-HIPAA.                                                  CR-2291
004400     MOVE "260-CHECK-HIPAA" TO PARA-NAME.
004410     IF DS-NO-PHI
004420         MOVE "Y" TO LR-CHECK-FLAGS(7:1)
004430     ELSE
004440         IF DS-HAS-BAA-Y AND DS-IS-ENCRYPTED
004450                 AND DS-HAS-AUDIT-TRAIL
004460             MOVE "Y" TO LR-CHECK-FLAGS(7:1)
004470         ELSE
004480             MOVE "N" TO LR-CHECK-FLAGS(7:1)
004490             ADD 1 TO WS-WARN-COUNT
004500         END-IF
004510     END-IF.
004520 260-EXIT.
004530     EXIT.
004540
004550******************************************************************
004560*    270-CHECK-SOC2  -  FRAMEWORK CHECK, WARNING ONLY.  REQUIRES
004570*    ALL FOUR SOC2 CONTROL FLAGS SET REGARDLESS OF PII OR PHI.
004580******************************************************************
004590 270-CHECK-SOC2.                                                   CR-2291
004600     MOVE "270-CHECK-SOC2" TO PARA-NAME.
004610     IF DS-HAS-ACCESS-CTRL AND DS-HAS-ENCRYPTION
004620             AND DS-HAS-AUDIT-LOGGING AND DS-HAS-CHANGE-MGMT
004630         MOVE "Y" TO LR-CHECK-FLAGS(8:1)
004640     ELSE
004650         MOVE "N" TO LR-CHECK-FLAGS(8:1)
004660         ADD 1 TO WS-WARN-COUNT.
004670 270-EXIT.
004680     EXIT.
004690
004700******************************************************************
004710*    280-CHECK-TRANSFORMS  -  WARNING ONLY.  PASSES WHEN THERE
004720*    ARE NO DECLARED TRANSFORMATIONS OR WHEN THEY ARE DOCUMENTED.
004730******************************************************************
004740 280-CHECK-TRANSFORMS.                                              081504
004750     MOVE "280-CHECK-TRANSFORMS" TO PARA-NAME.
004760     IF DS-TRANSFORM-COUNT = 0
004770         MOVE "Y" TO LR-CHECK-FLAGS(9:1)
004780     ELSE
004790         IF DS-TRANSFORMS-DOC
004800             MOVE "Y" TO LR-CHECK-FLAGS(9:1)
004810         ELSE
004820             MOVE "N" TO LR-CHECK-FLAGS(9:1)
004830             ADD 1 TO WS-WARN-COUNT
004840         END-IF
004850     END-IF.
004860 280-EXIT.
004870     EXIT.
004880
004890******************************************************************
004900*    290-CHECK-DEPENDENCIES  -  SOURCE-DATASET VERIFICATION IS
004910*    DECLARED IN THE PIPELINE BUT NOT ENFORCED BY THIS JOB, PER
004920*    LEGAL'S READING OF THE LINEAGE POLICY - THE CHECK IS RUN
004930*    AND RECORDED BUT ALWAYS RESULTS IN A PASS.
004940******************************************************************
004950 290-CHECK-DEPENDENCIES.                                            081504
004960     MOVE "290-CHECK-DEPENDENCIES" TO PARA-NAME.
004970     MOVE "Y" TO LR-CHECK-FLAGS(10:1).
004980 290-EXIT.
004990     EXIT.
005000
005010******************************************************************
005020*    300-CLASSIFY-RISK  -  CRITICAL ONLY WHEN THE SOURCE, LICENSE
005030*    OR PII CHECK FAILED - AN INTEGRITY-ONLY FAILURE DOES NOT, BY
005040*    ITSELF, DRIVE THE DATASET TO CRITICAL.
005050******************************************************************
005060 300-CLASSIFY-RISK.
005070     MOVE "300-CLASSIFY-RISK" TO PARA-NAME.
005080     EVALUATE TRUE
005090         WHEN WS-CRITICAL-HIT
005100             MOVE "CRITICAL" TO LR-RISK-LEVEL
005110         WHEN WS-ISSUE-COUNT >= 3
005120             MOVE "HIGH"     TO LR-RISK-LEVEL
005130         WHEN WS-ISSUE-COUNT >= 1
005140             MOVE "MEDIUM"   TO LR-RISK-LEVEL
005150         WHEN WS-WARN-COUNT >= 3
005160             MOVE "MEDIUM"   TO LR-RISK-LEVEL
005170         WHEN WS-WARN-COUNT >= 1
005180             MOVE "LOW"      TO LR-RISK-LEVEL
005190         WHEN OTHER
005200             MOVE "NONE"     TO LR-RISK-LEVEL
005210     END-EVALUATE.
005220 300-EXIT.
005230     EXIT.
005240
005250 350-SET-VERDICT.
005260     MOVE "350-SET-VERDICT" TO PARA-NAME.
005270     MOVE WS-ISSUE-COUNT TO LR-ISSUE-COUNT.
005280     MOVE WS-WARN-COUNT  TO LR-WARN-COUNT.
005290     IF WS-ISSUE-COUNT = 0 AND
005300        (LR-RISK-LEVEL = "LOW" OR LR-RISK-LEVEL = "NONE")
005310         MOVE "Y" TO LR-COMPLIANT
005320         ADD 1 TO DATASETS-COMPLIANT
005330     ELSE
005340         MOVE "N" TO LR-COMPLIANT
005350         ADD 1 TO DATASETS-NONCOMPLIANT.
005360 350-EXIT.
005370     EXIT.
005380
005390 700-WRITE-RESULT.
005400     MOVE "700-WRITE-RESULT" TO PARA-NAME.
005410     WRITE DS-RESULT-REC-F FROM DS-RESULT-REC.
005420 700-EXIT.
005430     EXIT.
005440
005450 800-OPEN-FILES.
005460     MOVE "800-OPEN-FILES" TO PARA-NAME.
005470     OPEN INPUT  DSMETA.
005480     OPEN OUTPUT DSRSLT, DSRPT, SYSOUT.
005490 800-EXIT.
005500     EXIT.
005510
005520 850-CLOSE-FILES.
005530     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005540     CLOSE DSMETA, DSRSLT, DSRPT, SYSOUT.
005550 850-EXIT.
005560     EXIT.
005570
005580 900-READ-DSMETA.
005590     READ DSMETA INTO DS-METADATA-REC
005600         AT END MOVE "N" TO MORE-DATA-SW
005610         GO TO 900-EXIT
005620     END-READ.
005630 900-EXIT.
005640     EXIT.
005650
005660 950-PRINT-HEADINGS.
005670     MOVE "950-PRINT-HEADINGS" TO PARA-NAME.
005680     WRITE RPT-REC FROM WS-BLANK-LINE
005690         AFTER ADVANCING 1.
005700     MOVE WS-HDR-YY TO HDR-YY.
005710     MOVE WS-HDR-MM TO HDR-MM.
005720     MOVE WS-HDR-DD TO HDR-DD.
005730     MOVE WS-PAGES TO PAGE-NBR-O.
005740     WRITE RPT-REC FROM WS-HDR-REC
005750         AFTER ADVANCING NEXT-PAGE.
005760     ADD 1 TO WS-PAGES.
005770     WRITE RPT-REC FROM WS-BLANK-LINE
005780         AFTER ADVANCING 1.
005790     WRITE RPT-REC FROM WS-COLM-HDR-REC
005800         AFTER ADVANCING 2.
005810     MOVE 0 TO WS-LINES.
005820 950-EXIT.
005830     EXIT.
005840
005850 960-PRINT-DETAIL.
005860     MOVE "960-PRINT-DETAIL" TO PARA-NAME.
005870     IF WS-LINES > 50
005880         PERFORM 950-PRINT-HEADINGS THRU 950-EXIT.
005890     IF WS-LINES = 0
005900         PERFORM 950-PRINT-HEADINGS THRU 950-EXIT.
005910
005920     MOVE DS-NAME        TO DTL-DATASET-O.
005930     IF LR-IS-COMPLIANT
005940         MOVE "YES" TO DTL-COMPLIANT-O
005950     ELSE
005960         MOVE "NO"  TO DTL-COMPLIANT-O.
005970     MOVE LR-RISK-LEVEL   TO DTL-RISK-O.
005980     MOVE LR-ISSUE-COUNT  TO DTL-ISSUES-O.
005990     MOVE LR-WARN-COUNT   TO DTL-WARNINGS-O.
006000
006010     WRITE RPT-REC FROM WS-DETAIL-REC
006020         AFTER ADVANCING 1.
006030     ADD 1 TO WS-LINES.
006040 960-EXIT.
006050     EXIT.
006060
006070 999-CLEANUP.
006080     MOVE "999-CLEANUP" TO PARA-NAME.
006090     WRITE RPT-REC FROM WS-BLANK-LINE
006100         AFTER ADVANCING 1.
006110     WRITE RPT-REC FROM WS-TOTALS-HDR
006120         AFTER ADVANCING 1.
006130     MOVE DATASETS-CHECKED      TO TOT-CHK-O.
006140     MOVE DATASETS-COMPLIANT    TO TOT-CMP-O.
006150     WRITE RPT-REC FROM WS-TOTALS-REC-1
006160         AFTER ADVANCING 1.
006170     MOVE DATASETS-NONCOMPLIANT TO TOT-NCP-O.
006180     WRITE RPT-REC FROM WS-TOTALS-REC-2
006190         AFTER ADVANCING 1.
006200
006210     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006220
006230     DISPLAY "** DATASETS CHECKED **".
006240     DISPLAY DATASETS-CHECKED.
006250     DISPLAY "** DATASETS COMPLIANT **".
006260     DISPLAY DATASETS-COMPLIANT.
006270     DISPLAY "** DATASETS NON-COMPLIANT **".
006280     DISPLAY DATASETS-NONCOMPLIANT.
006290     DISPLAY "******** NORMAL END OF JOB DSLNCHK ********".
006300 999-EXIT.
006310     EXIT.
006320
006330 1000-ABEND-RTN.
006340     WRITE SYSOUT-REC FROM ABEND-REC.
006350     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006360     DISPLAY "*** ABNORMAL END OF JOB - DSLNCHK ***" UPON CONSOLE.
006370     DIVIDE ZERO-VAL INTO ONE-VAL.
