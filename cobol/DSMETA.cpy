000010******************************************************************
000020*    DSMETA   --   TRAINING DATASET LINEAGE METADATA RECORD
000030*
000040*    ONE RECORD PER DATASET VERSION REGISTERED WITH THE MODEL
000050*    TRAINING PIPELINE.  DSLNCHK READS THIS FILE NIGHTLY AND
000060*    RE-VERIFIES EVERY DATASET STILL ON THE APPROVED LIST.
000070*
000080*    HISTORY
000090*    030299 JS   ORIGINAL LAYOUT - SOURCE/LICENSE/PII FLAGS ONLY
000100*    112300 RPM  ADDED GDPR/CCPA DISCLOSURE FLAGS
000110*    051502 KLW  ADDED HIPAA AND SOC2 FLAG GROUPS PER COMPLIANCE
000120*                REQUEST CR-2291
000130*    081504 JS   ADDED TRANSFORMATION/DEPENDENCY COUNTS
000140******************************************************************
000150 01  DS-METADATA-REC.
000160     05  DS-NAME                    PIC X(30).
000170     05  DS-VERSION                 PIC X(08).
000180     05  DS-SOURCE                  PIC X(50).
000190     05  DS-SIZE-BYTES              PIC 9(12).
000200     05  DS-ROW-COUNT               PIC 9(09).
000210     05  DS-HASH                    PIC X(20).
000220     05  DS-LICENSE                 PIC X(14).
000230     05  DS-CONTAINS-PII            PIC X(01).
000240         88  DS-HAS-PII             VALUE "Y".
000250         88  DS-NO-PII              VALUE "N".
000260     05  DS-PII-AUTHORIZED          PIC X(01).
000270         88  DS-PII-IS-AUTH         VALUE "Y".
000280     05  DS-GDPR-CONSENT            PIC X(01).
000290         88  DS-HAS-GDPR-CONSENT    VALUE "Y".
000300     05  DS-DELETION-MECH           PIC X(01).
000310         88  DS-HAS-DELETION-MECH   VALUE "Y".
000320     05  DS-CCPA-DISCLOSURE         PIC X(01).
000330         88  DS-HAS-CCPA-DISCL      VALUE "Y".
000340     05  DS-OPT-OUT-MECH            PIC X(01).
000350         88  DS-HAS-OPT-OUT-MECH    VALUE "Y".
000360     05  DS-CONTAINS-PHI            PIC X(01).
000370         88  DS-HAS-PHI             VALUE "Y".
000380         88  DS-NO-PHI              VALUE "N".
000390     05  DS-HAS-BAA                 PIC X(01).
000400         88  DS-HAS-BAA-Y           VALUE "Y".
000410     05  DS-ENCRYPTED-AT-REST       PIC X(01).
000420         88  DS-IS-ENCRYPTED        VALUE "Y".
000430     05  DS-AUDIT-TRAIL             PIC X(01).
000440         88  DS-HAS-AUDIT-TRAIL     VALUE "Y".
000450     05  DS-ACCESS-CONTROL          PIC X(01).
000460         88  DS-HAS-ACCESS-CTRL     VALUE "Y".
000470     05  DS-ENCRYPTION              PIC X(01).
000480         88  DS-HAS-ENCRYPTION      VALUE "Y".
000490     05  DS-AUDIT-LOGGING           PIC X(01).
000500         88  DS-HAS-AUDIT-LOGGING   VALUE "Y".
000510     05  DS-CHANGE-MGMT             PIC X(01).
000520         88  DS-HAS-CHANGE-MGMT     VALUE "Y".
000530     05  DS-TRANSFORM-COUNT         PIC 9(02).
000540     05  DS-TRANSFORM-DOCUMENTED    PIC X(01).
000550         88  DS-TRANSFORMS-DOC      VALUE "Y".
000560     05  DS-SOURCE-DS-COUNT         PIC 9(02).
000570     05  FILLER                     PIC X(88).
