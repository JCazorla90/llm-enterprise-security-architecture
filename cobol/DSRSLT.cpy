000010******************************************************************
000020*    DSRSLT   --   DATASET LINEAGE VERIFICATION RESULT RECORD
000030*
000040*    ONE RECORD WRITTEN PER DS-METADATA-REC PROCESSED BY DSLNCHK.
000050*    LR-CHECK-FLAGS CARRIES ONE Y/N BYTE PER CHECK IN THE FIXED
000060*    ORDER THE CHECKS RUN SO DOWNSTREAM REPORTING CAN SPOT WHICH
000070*    RULE GROUP FAILED WITHOUT RE-READING THE METADATA RECORD.
000080*
000090*    HISTORY
000100*    030299 JS   ORIGINAL LAYOUT
000110*    051502 KLW  LR-CHECK-FLAGS WIDENED TO 11 POSITIONS FOR THE
000120*                HIPAA/SOC2 CHECK GROUPS, CR-2291
000130******************************************************************
000140 01  DS-RESULT-REC.
000150     05  LR-NAME                    PIC X(30).
000160     05  LR-COMPLIANT               PIC X(01).
000170         88  LR-IS-COMPLIANT        VALUE "Y".
000180     05  LR-RISK-LEVEL              PIC X(08).
000190     05  LR-ISSUE-COUNT             PIC 9(02).
000200     05  LR-WARN-COUNT              PIC 9(02).
000210     05  LR-CHECK-FLAGS             PIC X(11).
000220     05  FILLER                     PIC X(66).
