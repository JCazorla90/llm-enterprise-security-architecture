000010******************************************************************
000020*    GWDEC    --   LLM GATEWAY SCREENING DECISION RECORD
000030*
000040*    WRITTEN ONE-FOR-ONE AGAINST GW-REQUEST-REC.  CARRIES THE
000050*    PASS/BLOCK DECISION, THE PII FINDINGS (IF ANY) AND, FOR
000060*    OUTBOUND TEXT, THE SANITIZED REPLY THE GATEWAY ACTUALLY
000070*    SHIPPED TO THE CALLER.
000080*
000090*    HISTORY
000100*    011597 JS   ORIGINAL LAYOUT
000110*    061801 RPM  ADDED DEC-BLOCK-REASON FOR AUDIT DRILL-DOWN
000120******************************************************************
000130 01  GW-DECISION-REC.
000140     05  DEC-ID                     PIC X(10).
000150     05  DEC-USER-ID                PIC X(12).
000160     05  DEC-BLOCKED                PIC X(01).
000170         88  DEC-IS-BLOCKED         VALUE "Y".
000180         88  DEC-NOT-BLOCKED        VALUE "N".
000190     05  DEC-BLOCK-REASON           PIC X(20).
000200     05  DEC-PII-COUNT              PIC 9(03).
000210     05  DEC-PII-TYPES              PIC X(28).
000220     05  DEC-RISK-LEVEL             PIC X(08).
000230     05  DEC-SANITIZED-TEXT         PIC X(218).
