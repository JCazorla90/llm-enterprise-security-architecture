000010******************************************************************
000020*    GWREQ    --   LLM GATEWAY INBOUND/OUTBOUND REQUEST RECORD
000030*
000040*    ONE RECORD PER CHAT-COMPLETION CALL OFFLOADED FROM THE
000050*    GATEWAY'S REQUEST LOG FOR OVERNIGHT SECURITY RE-SCREENING.
000060*    REQ-DIRECTION TELLS GATEWAY WHICH SIDE OF THE CALL THIS IS -
000070*    'I' = THE CALLER'S PROMPT, 'O' = THE MODEL'S REPLY TEXT.
000080*
000090*    HISTORY
000100*    011597 JS   ORIGINAL LAYOUT - INBOUND PROMPTS ONLY
000110*    042201 RPM  ADDED REQ-DIRECTION AND OUTBOUND TEXT SUPPORT
000120*                PER SECURITY TICKET SEC-0441
000130******************************************************************
000140 01  GW-REQUEST-REC.
000150     05  REQ-ID                     PIC X(10).
000160     05  REQ-USER-ID                PIC X(12).
000170     05  REQ-SESSION-ID             PIC X(12).
000180     05  REQ-MODEL                  PIC X(16).
000190     05  REQ-MAX-TOKENS             PIC 9(05).
000200     05  REQ-TEMPERATURE            PIC 9V99.
000210     05  REQ-DIRECTION              PIC X(01).
000220         88  REQ-DIR-INBOUND        VALUE "I".
000230         88  REQ-DIR-OUTBOUND       VALUE "O".
000240     05  REQ-TEXT-LEN               PIC 9(03).
000250     05  REQ-TEXT                   PIC X(218).
