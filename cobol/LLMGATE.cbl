000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  LLMGATE.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 02/20/11.
000060 DATE-COMPILED. 02/20/11.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM IS THE SECURITY GATEWAY FOR THE NIGHTLY
000130*          LLM REQUEST LOG.  IT EDITS EVERY PROMPT AND MODEL
000140*          REPLY PASSED THROUGH THE SERVICE DURING THE DAY AND
000150*          WRITES ONE DECISION RECORD PER REQUEST RECORD.
000160*
000170*          IT CONTAINS A SINGLE RECORD FOR EVERY REQUEST OR
000180*          RESPONSE THE GATEWAY SAW.  INBOUND PROMPTS (REQ-
000190*          DIRECTION = 'I') ARE EDITED FOR PROMPT-INJECTION
000200*          WORDING FIRST, THEN FOR PII; EITHER ONE BLOCKS THE
000210*          REQUEST.  OUTBOUND REPLIES (REQ-DIRECTION = 'O') ARE
000220*          NEVER BLOCKED - THEY ARE SANITIZED AND PASSED ALONG.
000230*
000240*          THE PROGRAM BALANCES NOTHING AGAINST A TRAILER
000250*          RECORD - THE REQUEST LOG HAS NO TRAILER, SO END OF
000260*          FILE IS THE ONLY STOPPING CONDITION.  AT END OF JOB
000270*          IT PRINTS THE GATEWAY SECURITY AUDIT SECTION OF THE
000280*          COMBINED AUDIT REPORT.
000290*
000300******************************************************************
000310*
000320*          INPUT FILE              -   GWREQ  (REQUEST LOG)
000330*
000340*          OUTPUT FILE             -   GWDEC  (DECISION FILE)
000350*
000360*          REPORT FILE             -   GWRPT  (AUDIT REPORT)
000370*
000380*          DUMP FILE               -   SYSOUT
000390*
000400******************************************************************
000410*CHANGE LOG.
000420*    022011 JS   ORIGINAL PROGRAM - GATEWAY DLP PROJECT SEC-1900,
000430*                BUILT FROM THE OLD DAILY-CHARGES EDIT SKELETON
000440*    040111 JS   CALLS DLPSCAN FOR BOTH INBOUND AND OUTBOUND
000450*                TEXT INSTEAD OF HOME-GROWN PATTERN CHECKS
000460*    071512 RPM  ADDED BLOCK-RATE CALCULATION AND REPORT FOOTER
000470*                TOTALS, SEC-2015
000480*    Y2K   012299 JS   REVIEWED FOR CENTURY WINDOW - ACCEPT DATE
000490*                      USED ONLY FOR THE REPORT HEADING, NO
000500*                      STORED TWO-DIGIT YEARS IN THIS PROGRAM
000510*    052219 KLW  INJECTION CHECK NOW RUNS OFF A COMPILE-TIME
000520*                TABLE INSTEAD OF HARD-CODED IF STATEMENTS - SEE
000530*                300-INJECTION-CHECK, TICKET SEC-2260
000540******************************************************************
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-390.
000590 OBJECT-COMPUTER. IBM-390.
000600 SPECIAL-NAMES.
000610     C01 IS NEXT-PAGE.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT SYSOUT
000660     ASSIGN TO UT-S-SYSOUT
000670       ORGANIZATION IS SEQUENTIAL.
000680
000690     SELECT GWREQ
000700     ASSIGN TO UT-S-GWREQ
000710       ACCESS MODE IS SEQUENTIAL
000720       FILE STATUS IS OFCODE.
000730
000740     SELECT GWDEC
000750     ASSIGN TO UT-S-GWDEC
000760       ACCESS MODE IS SEQUENTIAL
000770       FILE STATUS IS OFCODE.
000780
000790     SELECT GWRPT
000800     ASSIGN TO UT-S-GWRPT
000810       ACCESS MODE IS SEQUENTIAL
000820       FILE STATUS IS OFCODE.
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  SYSOUT
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 130 CHARACTERS
000900     BLOCK CONTAINS 0 RECORDS
000910     DATA RECORD IS SYSOUT-REC.
000920 01  SYSOUT-REC  PIC X(130).
000930
000940****** ONE RECORD PER REQUEST OR RESPONSE SEEN BY THE GATEWAY
000950****** DURING THE DAY, IN ARRIVAL ORDER.  NO TRAILER RECORD.
000960 FD  GWREQ
000970     RECORDING MODE IS F
000980     LABEL RECORDS ARE STANDARD
000990     RECORD CONTAINS 280 CHARACTERS
001000     BLOCK CONTAINS 0 RECORDS
001010     DATA RECORD IS GW-REQUEST-REC-F.
001020 01  GW-REQUEST-REC-F PIC X(280).
001030
001040****** ONE DECISION RECORD WRITTEN FOR EVERY GWREQ RECORD READ
001050 FD  GWDEC
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 300 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS GW-DECISION-REC-F.
001110 01  GW-DECISION-REC-F PIC X(300).
001120
001130 FD  GWRPT
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 132 CHARACTERS
001170     BLOCK CONTAINS 0 RECORDS
001180     DATA RECORD IS RPT-REC.
001190 01  RPT-REC  PIC X(132).
001200
001210 WORKING-STORAGE SECTION.
001220
001230 01  FILE-STATUS-CODES.
001240     05  OFCODE                  PIC X(2).
001250         88 CODE-WRITE    VALUE SPACES.
001260     05  FILLER                  PIC X(01).
001270
001280 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
001290 77  ONE-VAL                     PIC 9(01) VALUE 1.
001300
001310 COPY GWREQ.
001320 COPY GWDEC.
001330 COPY ABENDWS.
001340
001350* COMPILE-TIME INJECTION-KEYWORD TABLE - EIGHT FIXED PHRASES,
001360* LOADED THE SAME WAY PATSRCH USED TO LOAD ITS EQUIPMENT TABLE.
001370* THE LENGTH COLUMN IS THE NUMBER OF SIGNIFICANT CHARACTERS IN
001380* THE PHRASE - INSPECT ... TALLYING WORKS OFF THAT, NOT OFF
001390* TRAILING BLANKS IN THE 30-BYTE SLOT.
001400 01  INJECT-TABLE-LOAD.
001410     05  FILLER PIC X(30) VALUE "IGNORE PREVIOUS INSTRUCTIONS".
001420     05  FILLER PIC 9(02) VALUE 28.
001430     05  FILLER PIC X(30) VALUE "IGNORE ALL PREVIOUS".
001440     05  FILLER PIC 9(02) VALUE 19.
001450     05  FILLER PIC X(30) VALUE "SYSTEM PROMPT".
001460     05  FILLER PIC 9(02) VALUE 13.
001470     05  FILLER PIC X(30) VALUE "YOU ARE NOW".
001480     05  FILLER PIC 9(02) VALUE 11.
001490     05  FILLER PIC X(30) VALUE "DISREGARD".
001500     05  FILLER PIC 9(02) VALUE 9.
001510     05  FILLER PIC X(30) VALUE "JAILBREAK".
001520     05  FILLER PIC 9(02) VALUE 9.
001530     05  FILLER PIC X(30) VALUE "DAN MODE".
001540     05  FILLER PIC 9(02) VALUE 8.
001550     05  FILLER PIC X(30) VALUE "OVERRIDE SAFETY".
001560     05  FILLER PIC 9(02) VALUE 15.
001570
001580 01  INJECT-TABLE REDEFINES INJECT-TABLE-LOAD.
001590     05  INJECT-ENTRY OCCURS 8 TIMES INDEXED BY INJ-IDX.
001600         10  INJECT-PHRASE       PIC X(30).
001610         10  INJECT-PHRASE-LEN   PIC 9(02).
001620
001630 01  WS-TEXT-UPPER                PIC X(218).
001640
001650 01  WS-INJECT-FIELDS.
001660     05  WS-INJ-TALLY             PIC 9(03) COMP.
001670     05  WS-INJ-HIT-COUNT         PIC 9(02) COMP.
001680     05  WS-INJ-CONF              PIC 9V99.
001690     05  FILLER                   PIC X(01).
001700
001710 01  WS-DLP-LINKAGE-FIELDS.
001720     05  WS-SCAN-TEXT             PIC X(218).
001730     05  WS-SCAN-TEXT-LEN         PIC 9(03).
001740     05  WS-SCAN-DIRECTION        PIC X(01).
001750     05  WS-REDACT-MODE           PIC X(01) VALUE "M".
001760     05  WS-SCAN-PII-COUNT        PIC 9(03).
001770     05  WS-SCAN-PII-TYPES        PIC X(28).
001780     05  WS-SCAN-RISK-LEVEL       PIC X(08).
001790     05  WS-SCAN-SANITIZED        PIC X(218).
001800     05  WS-SCAN-RETURN-CD        PIC S9(04) COMP.
001810     05  FILLER                   PIC X(01).
001820
001830 01  WS-DIR-O                     PIC X(03).
001840
001850 01  WS-DATE                      PIC 9(06).
001860 01  WS-HDR-DATE REDEFINES WS-DATE.
001870     05  WS-HDR-YY                PIC 9(02).
001880     05  WS-HDR-MM                PIC 9(02).
001890     05  WS-HDR-DD                PIC 9(02).
001900
001910 01  COUNTERS-AND-ACCUMULATORS.
001920     05  TOTAL-REQUESTS           PIC 9(07) COMP.
001930     05  BLOCKED-REQUESTS         PIC 9(07) COMP.
001940     05  INJECTION-ATTEMPTS       PIC 9(07) COMP.
001950     05  DLP-VIOLATIONS           PIC 9(07) COMP.
001960     05  WS-BLOCK-RATE            PIC 9(03)V99.
001970     05  WS-PAGES                 PIC 9(03) COMP.
001980     05  WS-LINES                 PIC 9(03) COMP.
001990     05  FILLER                   PIC X(01).
002000
002010 01  FLAGS-AND-SWITCHES.
002020     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
002030         88 NO-MORE-DATA VALUE "N".
002040     05  RECORD-BLOCKED-SW        PIC X(01) VALUE "N".
002050         88 REQUEST-IS-BLOCKED    VALUE "Y".
002060     05  FILLER                   PIC X(01).
002070
002080 01  WS-HDR-REC.
002090     05  FILLER                  PIC X(01) VALUE SPACE.
002100     05  HDR-DATE.
002110         10  HDR-YY              PIC 9(02).
002120         10  DASH-1              PIC X(01) VALUE "-".
002130         10  HDR-MM              PIC 9(02).
002140         10  DASH-2              PIC X(01) VALUE "-".
002150         10  HDR-DD              PIC 9(02).
002160     05  FILLER                  PIC X(10) VALUE SPACES.
002170     05  FILLER                  PIC X(50) VALUE
002180         "GATEWAY SECURITY AUDIT".
002190     05  FILLER                  PIC X(14)
002200         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
002210     05  PAGE-NBR-O              PIC ZZ9.
002220     05  FILLER                  PIC X(35) VALUE SPACES.
002230
002240 01  WS-COLM-HDR-REC.
002250     05  FILLER            PIC X(12) VALUE "REQUEST-ID".
002260     05  FILLER            PIC X(14) VALUE "USER".
002270     05  FILLER            PIC X(5)  VALUE "DIR".
002280     05  FILLER            PIC X(9)  VALUE "BLOCKED".
002290     05  FILLER            PIC X(14) VALUE "REASON".
002300     05  FILLER            PIC X(5)  VALUE "PII".
002310     05  FILLER            PIC X(10) VALUE "RISK".
002320     05  FILLER            PIC X(63) VALUE SPACES.
002330
002340 01  WS-DETAIL-REC.
002350     05  DTL-REQUEST-ID-O        PIC X(10).
002360     05  FILLER                  PIC X(02) VALUE SPACES.
002370     05  DTL-USER-O              PIC X(12).
002380     05  FILLER                  PIC X(02) VALUE SPACES.
002390     05  DTL-DIR-O               PIC X(03).
002400     05  FILLER                  PIC X(02) VALUE SPACES.
002410     05  DTL-BLOCKED-O           PIC X(07).
002420     05  FILLER                  PIC X(02) VALUE SPACES.
002430     05  DTL-REASON-O            PIC X(12).
002440     05  FILLER                  PIC X(02) VALUE SPACES.
002450     05  DTL-PII-O               PIC ZZ9.
002460     05  FILLER                  PIC X(02) VALUE SPACES.
002470     05  DTL-RISK-O              PIC X(08).
002480     05  FILLER                  PIC X(59) VALUE SPACES.
002490
002500* CONSOLE-TRACE VIEW OF THE DETAIL LINE - LETS THE OPERATOR SEE
002510* A BLOCKED REQUEST-ID FLASH BY WITHOUT WAITING FOR THE PRINTED
002520* REPORT, SAME AS THE OLD DAILY-CHARGES JOB USED TO DO FOR
002530* REJECTED CHARGE LINES.
002540 01  WS-DETAIL-CONSOLE REDEFINES WS-DETAIL-REC.
002550     05  DCL-ID                  PIC X(10).
002560     05  FILLER                  PIC X(122).
002570
002580 01  WS-BLANK-LINE.
002590     05  FILLER     PIC X(132) VALUE SPACES.
002600
002610 01  WS-TOTALS-HDR.
002620     05  FILLER     PIC X(132)
002630         VALUE "----- GATEWAY AUDIT CONTROL TOTALS -----".
002640
002650 01  WS-TOTALS-REC-1.
002660     05  FILLER     PIC X(20) VALUE "TOTAL REQUESTS:".
002670     05  TOT-REQ-O  PIC ZZZ,ZZ9.
002680     05  FILLER     PIC X(15) VALUE SPACES.
002690     05  FILLER     PIC X(20) VALUE "BLOCKED REQUESTS:".
002700     05  TOT-BLK-O  PIC ZZZ,ZZ9.
002710     05  FILLER     PIC X(59) VALUE SPACES.
002720
002730 01  WS-TOTALS-REC-2.
002740     05  FILLER     PIC X(20) VALUE "INJECTION ATTEMPTS:".
002750     05  TOT-INJ-O  PIC ZZZ,ZZ9.
002760     05  FILLER     PIC X(15) VALUE SPACES.
002770     05  FILLER     PIC X(20) VALUE "DLP VIOLATIONS:".
002780     05  TOT-DLP-O  PIC ZZZ,ZZ9.
002790     05  FILLER     PIC X(59) VALUE SPACES.
002800
002810 01  WS-TOTALS-REC-3.
002820     05  FILLER     PIC X(20) VALUE "BLOCK RATE:".
002830     05  TOT-RATE-O PIC ZZ9.99.
002840     05  FILLER     PIC X(2) VALUE "%".
002850     05  FILLER     PIC X(89) VALUE SPACES.
002860
002870 PROCEDURE DIVISION.
002880     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002890     PERFORM 100-MAINLINE THRU 100-EXIT
002900             UNTIL NO-MORE-DATA.
002910     PERFORM 999-CLEANUP THRU 999-EXIT.
002920     MOVE +0 TO RETURN-CODE.
002930     GOBACK.
002940
002950 000-HOUSEKEEPING.
002960     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002970     DISPLAY "******** BEGIN JOB LLMGATE ********".
002980     ACCEPT WS-DATE FROM DATE.                                         Y2K
002990     INITIALIZE COUNTERS-AND-ACCUMULATORS.
003000     MOVE 1 TO WS-PAGES.
003010     MOVE 99 TO WS-LINES.
003020     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003030     PERFORM 900-READ-GWREQ THRU 900-EXIT.
003040     IF NO-MORE-DATA
003050         MOVE "EMPTY REQUEST FILE" TO ABEND-REASON
003060         GO TO 1000-ABEND-RTN.
003070 000-EXIT.
003080     EXIT.
003090
003100 100-MAINLINE.
003110     MOVE "100-MAINLINE" TO PARA-NAME.
003120     ADD 1 TO TOTAL-REQUESTS.
003130     MOVE "N" TO RECORD-BLOCKED-SW.
003140     MOVE SPACES TO GW-DECISION-REC.
003150     MOVE REQ-ID      TO DEC-ID.
003160     MOVE REQ-USER-ID TO DEC-USER-ID.
003170
003180     IF REQ-DIR-INBOUND
003190         PERFORM 200-EDIT-INBOUND THRU 200-EXIT
003200         MOVE "IN"  TO WS-DIR-O
003210     ELSE
003220         PERFORM 250-SCAN-OUTBOUND THRU 250-EXIT
003230         MOVE "OUT" TO WS-DIR-O.
003240
003250     IF REQUEST-IS-BLOCKED
003260         ADD 1 TO BLOCKED-REQUESTS.
003270
003280     PERFORM 700-WRITE-DECISION THRU 700-EXIT.
003290     PERFORM 960-PRINT-DETAIL THRU 960-EXIT.
003300     PERFORM 900-READ-GWREQ THRU 900-EXIT.
003310 100-EXIT.
003320     EXIT.
003330
003340******************************************************************
003350*    200-EDIT-INBOUND  -  INBOUND PROMPT.  INJECTION CHECK
003360*    FIRST; IF CLEAN, DLP INPUT SCAN.  A BLOCKED RECORD SKIPS
003370*    THE REMAINING CHECKS - SEE THE GO TO 200-EXIT BELOW.
003380******************************************************************
003390 200-EDIT-INBOUND.
003400     MOVE "200-EDIT-INBOUND" TO PARA-NAME.
003410     PERFORM 300-INJECTION-CHECK THRU 300-EXIT.
003420     IF REQUEST-IS-BLOCKED
003430         ADD 1 TO INJECTION-ATTEMPTS
003440         MOVE "Y"         TO DEC-BLOCKED
003450         MOVE "INJECTION" TO DEC-BLOCK-REASON
003460         MOVE 0           TO DEC-PII-COUNT
003470         MOVE SPACES      TO DEC-PII-TYPES
003480         MOVE "NONE"      TO DEC-RISK-LEVEL
003490         MOVE REQ-TEXT    TO DEC-SANITIZED-TEXT
003500         GO TO 200-EXIT.
003510
003520     MOVE REQ-TEXT     TO WS-SCAN-TEXT.
003530     MOVE REQ-TEXT-LEN TO WS-SCAN-TEXT-LEN.
003540     MOVE "I"          TO WS-SCAN-DIRECTION.
003550     CALL 'DLPSCAN' USING WS-SCAN-TEXT, WS-SCAN-TEXT-LEN,
003560             WS-SCAN-DIRECTION, WS-REDACT-MODE,
003570             WS-SCAN-PII-COUNT, WS-SCAN-PII-TYPES,
003580             WS-SCAN-RISK-LEVEL, WS-SCAN-SANITIZED,
003590             WS-SCAN-RETURN-CD.
003600
003610     IF WS-SCAN-PII-COUNT > 0
003620         ADD 1 TO DLP-VIOLATIONS
003630         MOVE "Y"          TO DEC-BLOCKED
003640         MOVE "Y"          TO RECORD-BLOCKED-SW
003650         MOVE "DLP-INPUT"  TO DEC-BLOCK-REASON
003660         MOVE WS-SCAN-PII-COUNT  TO DEC-PII-COUNT
003670         MOVE WS-SCAN-PII-TYPES  TO DEC-PII-TYPES
003680         MOVE WS-SCAN-RISK-LEVEL TO DEC-RISK-LEVEL
003690         MOVE REQ-TEXT     TO DEC-SANITIZED-TEXT
003700     ELSE
003710         MOVE "N"     TO DEC-BLOCKED
003720         MOVE SPACES  TO DEC-BLOCK-REASON
003730         MOVE 0       TO DEC-PII-COUNT
003740         MOVE SPACES  TO DEC-PII-TYPES
003750         MOVE "NONE"  TO DEC-RISK-LEVEL
003760         MOVE REQ-TEXT TO DEC-SANITIZED-TEXT.
003770 200-EXIT.
003780     EXIT.
003790
003800******************************************************************
003810*    250-SCAN-OUTBOUND  -  MODEL REPLY.  NEVER BLOCKED.  IF PII
003820*    IS FOUND THE SANITIZED TEXT REPLACES THE ORIGINAL AND THE
003830*    HIT IS COUNTED AS A DLP VIOLATION FOR THE AUDIT TOTALS.
003840******************************************************************
003850 250-SCAN-OUTBOUND.
003860     MOVE "250-SCAN-OUTBOUND" TO PARA-NAME.
003870     MOVE REQ-TEXT     TO WS-SCAN-TEXT.
003880     MOVE REQ-TEXT-LEN TO WS-SCAN-TEXT-LEN.
003890     MOVE "O"          TO WS-SCAN-DIRECTION.
003900     CALL 'DLPSCAN' USING WS-SCAN-TEXT, WS-SCAN-TEXT-LEN,
003910             WS-SCAN-DIRECTION, WS-REDACT-MODE,
003920             WS-SCAN-PII-COUNT, WS-SCAN-PII-TYPES,
003930             WS-SCAN-RISK-LEVEL, WS-SCAN-SANITIZED,
003940             WS-SCAN-RETURN-CD.
003950
003960     MOVE "N" TO DEC-BLOCKED.
003970     IF WS-SCAN-PII-COUNT > 0
003980         ADD 1 TO DLP-VIOLATIONS
003990         MOVE "DLP-OUTPUT" TO DEC-BLOCK-REASON
004000         MOVE WS-SCAN-PII-COUNT  TO DEC-PII-COUNT
004010         MOVE WS-SCAN-PII-TYPES  TO DEC-PII-TYPES
004020         MOVE WS-SCAN-RISK-LEVEL TO DEC-RISK-LEVEL
004030         MOVE WS-SCAN-SANITIZED  TO DEC-SANITIZED-TEXT
004040     ELSE
004050         MOVE SPACES  TO DEC-BLOCK-REASON
004060         MOVE 0       TO DEC-PII-COUNT
004070         MOVE SPACES  TO DEC-PII-TYPES
004080         MOVE "NONE"  TO DEC-RISK-LEVEL
004090         MOVE REQ-TEXT TO DEC-SANITIZED-TEXT.
004100 250-EXIT.
004110     EXIT.
004120
004130******************************************************************
004140*    300-INJECTION-CHECK  -  CASE-INSENSITIVE SCAN OF THE
004150*    PROMPT AGAINST THE EIGHT FIXED PHRASES.  CONFIDENCE IS NOT
004160*    CARRIED ON THE DECISION RECORD (SPEC CALLS FOR THE REASON
004170*    CODE ONLY) BUT IS COMPUTED AND DISPLAYED FOR THE OPERATOR
004180*    LOG IN CASE A FUTURE DECISION LAYOUT WANTS IT.
004190******************************************************************
004200 300-INJECTION-CHECK.                                             SEC-2260
004210     MOVE "300-INJECTION-CHECK" TO PARA-NAME.
004220     MOVE REQ-TEXT TO WS-TEXT-UPPER.
004230     INSPECT WS-TEXT-UPPER
004240         CONVERTING "abcdefghijklmnopqrstuvwxyz"
004250                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004260
004270     MOVE 0 TO WS-INJ-HIT-COUNT.
004280     PERFORM 305-SCAN-ONE-PHRASE THRU 305-EXIT
004290         VARYING INJ-IDX FROM 1 BY 1 UNTIL INJ-IDX > 8.
004300
004310     IF WS-INJ-HIT-COUNT > 0
004320         MOVE "Y" TO RECORD-BLOCKED-SW
004330         COMPUTE WS-INJ-CONF ROUNDED =
004340                 0.50 + (0.10 * WS-INJ-HIT-COUNT)
004350         IF WS-INJ-CONF > 0.99
004360             MOVE 0.99 TO WS-INJ-CONF
004370         END-IF
004380         DISPLAY "INJECTION CONFIDENCE - " REQ-ID " " WS-INJ-CONF
004390     ELSE
004400         MOVE "N" TO RECORD-BLOCKED-SW.
004410 300-EXIT.
004420     EXIT.
004430
004440 305-SCAN-ONE-PHRASE.
004450     MOVE 0 TO WS-INJ-TALLY.
004460     INSPECT WS-TEXT-UPPER(1:REQ-TEXT-LEN)
004470         TALLYING WS-INJ-TALLY FOR ALL
004480             INJECT-PHRASE(INJ-IDX)(1:INJECT-PHRASE-LEN(INJ-IDX)).
004490     IF WS-INJ-TALLY > 0
004500         ADD 1 TO WS-INJ-HIT-COUNT.
004510 305-EXIT.
004520     EXIT.
004530
004540 700-WRITE-DECISION.
004550     MOVE "700-WRITE-DECISION" TO PARA-NAME.
004560     WRITE GW-DECISION-REC-F FROM GW-DECISION-REC.
004570 700-EXIT.
004580     EXIT.
004590
004600 800-OPEN-FILES.
004610     MOVE "800-OPEN-FILES" TO PARA-NAME.
004620     OPEN INPUT  GWREQ.
004630     OPEN OUTPUT GWDEC, GWRPT, SYSOUT.
004640 800-EXIT.
004650     EXIT.
004660
004670 850-CLOSE-FILES.
004680     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004690     CLOSE GWREQ, GWDEC, GWRPT, SYSOUT.
004700 850-EXIT.
004710     EXIT.
004720
004730 900-READ-GWREQ.
004740     READ GWREQ INTO GW-REQUEST-REC
004750         AT END MOVE "N" TO MORE-DATA-SW
004760         GO TO 900-EXIT
004770     END-READ.
004780 900-EXIT.
004790     EXIT.
004800
004810 950-PRINT-HEADINGS.
004820     MOVE "950-PRINT-HEADINGS" TO PARA-NAME.
004830     WRITE RPT-REC FROM WS-BLANK-LINE
004840         AFTER ADVANCING 1.
004850     MOVE WS-HDR-YY TO HDR-YY.
004860     MOVE WS-HDR-MM TO HDR-MM.
004870     MOVE WS-HDR-DD TO HDR-DD.
004880     MOVE WS-PAGES TO PAGE-NBR-O.
004890     WRITE RPT-REC FROM WS-HDR-REC
004900         AFTER ADVANCING NEXT-PAGE.
004910     ADD 1 TO WS-PAGES.
004920     WRITE RPT-REC FROM WS-BLANK-LINE
004930         AFTER ADVANCING 1.
004940     WRITE RPT-REC FROM WS-COLM-HDR-REC
004950         AFTER ADVANCING 2.
004960     MOVE 0 TO WS-LINES.
004970 950-EXIT.
004980     EXIT.
004990
005000 960-PRINT-DETAIL.
005010     MOVE "960-PRINT-DETAIL" TO PARA-NAME.
005020     IF WS-LINES > 50
005030         PERFORM 950-PRINT-HEADINGS THRU 950-EXIT.
005040     IF WS-LINES = 0
005050         PERFORM 950-PRINT-HEADINGS THRU 950-EXIT.
005060
005070     MOVE DEC-ID       TO DTL-REQUEST-ID-O.
005080     MOVE DEC-USER-ID  TO DTL-USER-O.
005090     MOVE WS-DIR-O     TO DTL-DIR-O.
005100     IF DEC-IS-BLOCKED
005110         MOVE "YES" TO DTL-BLOCKED-O
005120     ELSE
005130         MOVE "NO"  TO DTL-BLOCKED-O.
005140     MOVE DEC-BLOCK-REASON TO DTL-REASON-O.
005150     MOVE DEC-PII-COUNT    TO DTL-PII-O.
005160     MOVE DEC-RISK-LEVEL   TO DTL-RISK-O.
005170
005180     WRITE RPT-REC FROM WS-DETAIL-REC
005190         AFTER ADVANCING 1.
005200     ADD 1 TO WS-LINES.
005210     IF REQUEST-IS-BLOCKED
005220         DISPLAY "BLOCKED REQUEST - " DCL-ID.
005230 960-EXIT.
005240     EXIT.
005250
005260 999-CLEANUP.                                                     SEC-2015
005270     MOVE "999-CLEANUP" TO PARA-NAME.
005280     IF TOTAL-REQUESTS = 0
005290         MOVE 0 TO WS-BLOCK-RATE                                  SEC-2015
005300     ELSE
005310         COMPUTE WS-BLOCK-RATE ROUNDED =                          SEC-2015
005320                 (BLOCKED-REQUESTS / TOTAL-REQUESTS) * 100.
005330
005340     WRITE RPT-REC FROM WS-BLANK-LINE
005350         AFTER ADVANCING 1.
005360     WRITE RPT-REC FROM WS-TOTALS-HDR
005370         AFTER ADVANCING 1.
005380     MOVE TOTAL-REQUESTS     TO TOT-REQ-O.
005390     MOVE BLOCKED-REQUESTS   TO TOT-BLK-O.
005400     WRITE RPT-REC FROM WS-TOTALS-REC-1
005410         AFTER ADVANCING 1.
005420     MOVE INJECTION-ATTEMPTS TO TOT-INJ-O.
005430     MOVE DLP-VIOLATIONS     TO TOT-DLP-O.
005440     WRITE RPT-REC FROM WS-TOTALS-REC-2
005450         AFTER ADVANCING 1.
005460     MOVE WS-BLOCK-RATE      TO TOT-RATE-O.
005470     WRITE RPT-REC FROM WS-TOTALS-REC-3
005480         AFTER ADVANCING 1.
005490
005500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005510
005520     DISPLAY "** TOTAL REQUESTS **".
005530     DISPLAY TOTAL-REQUESTS.
005540     DISPLAY "** BLOCKED REQUESTS **".
005550     DISPLAY BLOCKED-REQUESTS.
005560     DISPLAY "** INJECTION ATTEMPTS **".
005570     DISPLAY INJECTION-ATTEMPTS.
005580     DISPLAY "** DLP VIOLATIONS **".
005590     DISPLAY DLP-VIOLATIONS.
005600     DISPLAY "******** NORMAL END OF JOB LLMGATE ********".
005610 999-EXIT.
005620     EXIT.
005630
005640 1000-ABEND-RTN.
005650     MOVE ABEND-REASON TO ABEND-REASON.
005660     WRITE SYSOUT-REC FROM ABEND-REC.
005670     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005680     DISPLAY "*** ABNORMAL END OF JOB - LLMGATE ***" UPON CONSOLE.
005690     DIVIDE ZERO-VAL INTO ONE-VAL.
