000010******************************************************************
000020*    PIITAB   --   DLP-SCANNER PII PATTERN TABLE AND MATCH AREA
000030*
000040*    THE TEN PII PATTERN RULES ARE FIXED AT COMPILE TIME - THEY
000050*    ARE NOT MAINTAINED BY A RUNTIME ADMIN SCREEN THE WAY THE
000060*    EQUIPMENT TABLE IN THE OLD PATSRCH JOB WAS.  THE TABLE IS
000070*    BUILT THE USUAL WAY - A FILLER LOAD AREA WITH THE VALUES
000080*    WRITTEN IN, REDEFINED AS THE OCCURS TABLE DLPSCAN SEARCHES.
000090*
000100*    PII-RULE-CONF IS 9V99 - A CONFIDENCE OF .95 IS STORED AS
000110*    THE DIGITS 095.  PII-RULE-RISK-CLASS IS 'H' (HIGH-RISK
000120*    TYPE), 'M' (MEDIUM-RISK TYPE) OR 'N' (NEITHER - IP ONLY).
000130*
000140*    HISTORY
000150*    022011 KLW  ORIGINAL TABLE - BUILT FOR THE GATEWAY DLP
000160*                SCREENING PROJECT, SEC-1900
000170******************************************************************
000180 01  PII-RULE-LOAD.
000190     05  FILLER PIC X(12) VALUE "EMAIL".
000200     05  FILLER PIC 9V99  VALUE 0.95.
000210     05  FILLER PIC X(01) VALUE "M".
000220     05  FILLER PIC X(12) VALUE "PHONE".
000230     05  FILLER PIC 9V99  VALUE 0.85.
000240     05  FILLER PIC X(01) VALUE "M".
000250     05  FILLER PIC X(12) VALUE "SSN".
000260     05  FILLER PIC 9V99  VALUE 0.90.
000270     05  FILLER PIC X(01) VALUE "H".
000280     05  FILLER PIC X(12) VALUE "CARD".
000290     05  FILLER PIC 9V99  VALUE 0.80.
000300     05  FILLER PIC X(01) VALUE "H".
000310     05  FILLER PIC X(12) VALUE "IP".
000320     05  FILLER PIC 9V99  VALUE 0.70.
000330     05  FILLER PIC X(01) VALUE "N".
000340     05  FILLER PIC X(12) VALUE "IBAN".
000350     05  FILLER PIC 9V99  VALUE 0.75.
000360     05  FILLER PIC X(01) VALUE "M".
000370     05  FILLER PIC X(12) VALUE "APIKEY".
000380     05  FILLER PIC 9V99  VALUE 0.60.
000390     05  FILLER PIC X(01) VALUE "M".
000400     05  FILLER PIC X(12) VALUE "AWSKEY".
000410     05  FILLER PIC 9V99  VALUE 0.95.
000420     05  FILLER PIC X(01) VALUE "H".
000430     05  FILLER PIC X(12) VALUE "PRIVKEY".
000440     05  FILLER PIC 9V99  VALUE 0.99.
000450     05  FILLER PIC X(01) VALUE "H".
000460     05  FILLER PIC X(12) VALUE "PASSPORT".
000470     05  FILLER PIC 9V99  VALUE 0.65.
000480     05  FILLER PIC X(01) VALUE "H".
000490
000500 01  PII-RULE-TABLE REDEFINES PII-RULE-LOAD.
000510     05  PII-RULE-ENTRY OCCURS 10 TIMES INDEXED BY PII-IDX.
000520         10  PII-RULE-TYPE          PIC X(12).
000530         10  PII-RULE-CONF          PIC 9V99.
000540         10  PII-RULE-RISK-CLASS    PIC X(01).
000550             88  PII-RISK-HIGH      VALUE "H".
000560             88  PII-RISK-MEDIUM    VALUE "M".
000570             88  PII-RISK-NEITHER   VALUE "N".
000580
000590* WORK AREA WHERE DLPSCAN COLLECTS VALIDATED MATCHES, LEFT TO
000600* RIGHT BY START POSITION, BEFORE CLASSIFYING RISK AND (FOR
000610* OUTBOUND TEXT) SANITIZING.  40 POSSIBLE HITS IS WAY MORE THAN
000620* A 218-BYTE TEXT FIELD CAN PHYSICALLY HOLD OF ANY ONE TYPE.
000630 01  PII-MATCH-AREA.
000640     05  PM-MATCH-COUNT             PIC 9(02) COMP.
000650     05  PM-MATCH-ENTRY OCCURS 40 TIMES INDEXED BY PM-IDX.
000660         10  PM-TYPE                PIC X(12).
000670         10  PM-START               PIC 9(04) COMP.
000680         10  PM-END                 PIC 9(04) COMP.
000690         10  PM-CONF                PIC 9V99.
000700     05  FILLER                     PIC X(01).
