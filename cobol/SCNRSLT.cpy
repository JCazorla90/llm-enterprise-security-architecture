000010******************************************************************
000020*    SCNRSLT  --   MODEL ARTIFACT SECURITY SCAN RESULT RECORD
000030*
000040*    ONE RECORD WRITTEN PER AR-ARTIFACT-REC PROCESSED BY ARTSCAN.
000050*
000060*    HISTORY
000070*    092305 JS   ORIGINAL LAYOUT
000080******************************************************************
000090 01  SR-SCAN-RESULT-REC.
000100     05  SR-FILE-NAME               PIC X(40).
000110     05  SR-FILE-TYPE               PIC X(12).
000120     05  SR-SAFE                    PIC X(01).
000130         88  SR-IS-SAFE             VALUE "Y".
000140     05  SR-RISK-LEVEL              PIC X(08).
000150     05  SR-THREAT-COUNT            PIC 9(03).
000160     05  SR-WARN-COUNT              PIC 9(02).
000170     05  FILLER                     PIC X(34).
